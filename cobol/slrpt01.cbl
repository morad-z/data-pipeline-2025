000100*****************************************************************         
000110*  SLRPT01 - FILE-CONTROL FRAGMENT FOR THE RUN REPORT                     
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  PLSSEL01 OPENS THIS OUTPUT (WRITES THE PROVIDER SECTION);              
000140*  PLSCNS01 OPENS THIS EXTEND (ADDS THE DOCUMENT SECTION AND              
000150*  THE CONTROL TOTALS) SO ONE PRINTABLE REPORT COVERS THE RUN.            
000160*****************************************************************         
000170      SELECT REPORT-FILE ASSIGN TO "RPTFILE"                              
000180          ORGANIZATION IS LINE SEQUENTIAL                                 
000190          FILE STATUS IS WS-RPT-FILE-STATUS.                              
