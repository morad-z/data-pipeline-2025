000100*****************************************************************         
000110*  FDRAW01 - RECORD LAYOUT FOR A PROVIDER PRICE/PROMO ITEM FILE           
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  PROVIDERS PUBLISH TWO FIELD VARIANTS FOR THE PRODUCT NAME              
000140*  (ITEMNAME VS ITEMNM) - BOTH ARE CARRIED SO PLSXTR01 CAN PICK           
000150*  WHICHEVER ONE THE PROVIDER ACTUALLY POPULATED.  RAW-DISC-PRICE         
000160*  CARRIES A PROMOTION'S DISCOUNTED PRICE SEPARATELY FROM THE             
000170*  LIST PRICE IN RAW-PRICE-TEXT SO THE FALLBACK RULE HAS SOMEWHERE        
000180*  TO FALL BACK FROM.                                                     
000190*****************************************************************         
000200      FD  RAW-ITEM-FILE                                                   
000210          LABEL RECORDS ARE STANDARD.                                     
000220      01  RAW-ITEM-RECORD.                                                
000230          05  RAW-ITEM-NAME           PIC X(40).                          
000240          05  RAW-ITEM-NM             PIC X(40).                          
000250          05  RAW-PROMO-DESC          PIC X(40).                          
000260          05  RAW-PRICE-TEXT          PIC X(12).                          
000270          05  RAW-DISC-PRICE-TEXT     PIC X(12).                          
000280          05  RAW-UNIT                PIC X(15).                          
000290          05  FILLER                  PIC X(21).                          
