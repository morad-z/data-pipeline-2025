000100*****************************************************************         
000110*  FDDOC01 - RECORD LAYOUT FOR THE PROCESSED-DOCUMENTS FILE               
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  ONE "H" HEADER RECORD FOLLOWED BY DOC-ITEM-COUNT "I" ITEM              
000140*  RECORDS MAKES UP ONE PRICE-DOCUMENT ON THIS SEQUENTIAL FILE.           
000150*  DOC-ITEM-AREA REDEFINES DOC-HEADER-AREA SO ONE 01-LEVEL SERVES         
000160*  BOTH RECORD SHAPES - THE REC-TYPE BYTE TELLS US WHICH VIEW.            
000170*****************************************************************         
000180      FD  DOCUMENT-FILE                                                   
000190          LABEL RECORDS ARE STANDARD.                                     
000200      01  DOC-FILE-RECORD.                                                
000210          05  DOC-REC-TYPE            PIC X(01).                          
000220              88  DOC-REC-IS-HEADER       VALUE "H".                      
000230              88  DOC-REC-IS-ITEM         VALUE "I".                      
000240          05  DOC-HEADER-AREA.                                            
000250              10  DOC-PROVIDER        PIC X(12).                          
000260              10  DOC-BRANCH          PIC X(07).                          
000270              10  DOC-TYPE            PIC X(10).                          
000280              10  DOC-TIMESTAMP       PIC X(20).                          
000290              10  DOC-SRC-KEY         PIC X(80).                          
000300              10  DOC-ETAG            PIC X(32).                          
000310              10  DOC-ITEM-COUNT      PIC 9(04).                          
000320              10  FILLER              PIC X(04).                          
000330          05  DOC-ITEM-AREA REDEFINES DOC-HEADER-AREA.                    
000340              10  DOC-ITEM-PRODUCT    PIC X(40).                          
000350              10  DOC-ITEM-PRICE      PIC S9(7)V99 COMP-3.                
000360              10  DOC-ITEM-UNIT       PIC X(15).                          
000370              10  FILLER              PIC X(109).                         
