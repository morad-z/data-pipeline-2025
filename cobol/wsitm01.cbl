000100*****************************************************************         
000110*  WSITM01 - CANONICAL ITEM WORKING COPY AND IN-FLIGHT ITEM TABLE         
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  USED BY PLSXTR01 WHILE BUILDING ONE DOCUMENT'S ITEMS AND BY            
000140*  PLSCNS01 WHILE NORMALIZING/VALIDATING ONE DOCUMENT'S ITEMS.            
000150*****************************************************************         
000160      01  WS-ITEM.                                                        
000170          05  ITM-PRODUCT             PIC X(40).                          
000180          05  ITM-PRICE               PIC S9(7)V99 COMP-3.                
000190          05  ITM-UNIT                PIC X(15).                          
000200      77  WS-ITEM-COUNT               PIC 9(4) COMP.                      
000210      77  WS-ITEM-IDX                 PIC 9(4) COMP.                      
000220      77  WS-ITEM-MAX                 PIC 9(4) COMP VALUE 0999.           
000230      01  WS-ITEM-TABLE-AREA.                                             
000240          05  WS-ITEM-ENTRY OCCURS 1 TO 999 TIMES                         
000250                  DEPENDING ON WS-ITEM-COUNT                              
000260                  INDEXED BY WS-ITEM-TAB-IDX.                             
000270              10  WS-ITEM-PRODUCT     PIC X(40).                          
000280              10  WS-ITEM-PRICE       PIC S9(7)V99 COMP-3.                
000290              10  WS-ITEM-UNIT        PIC X(15).                          
000300              10  WS-ITEM-FLAGS       PIC X(01).                          
000310                  88  WS-ITEM-IS-VALID    VALUE "Y".                      
000320                  88  WS-ITEM-IS-INVALID  VALUE "N".                      
000330              10  FILLER              PIC X(05).                          
