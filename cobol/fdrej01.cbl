000100*****************************************************************         
000110*  FDREJ01 - RECORD LAYOUT FOR THE DEAD-LETTER (REJECT) FILE              
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  ONE RECORD PER DOCUMENT THAT FAILED VALIDATE-DOCUMENT.                 
000140*****************************************************************         
000150      FD  REJECT-FILE                                                     
000160          LABEL RECORDS ARE STANDARD.                                     
000170      01  REJECT-RECORD.                                                  
000180          05  REJ-ERROR               PIC X(120).                         
000190          05  REJ-ORIGINAL            PIC X(200).                         
000200          05  FILLER                  PIC X(010).                         
