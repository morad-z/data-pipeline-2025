000100*****************************************************************         
000110*  FDSEL01 - RECORD LAYOUT FOR THE SELECTED-FILES LIST                    
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  OUTPUT OF PLSSEL01 (FILE SELECTOR), INPUT TO PLSXTR01.                 
000140*****************************************************************         
000150      FD  SELECTED-FILE                                                   
000160          LABEL RECORDS ARE STANDARD.                                     
000170      01  SELECTED-FILE-RECORD.                                           
000180          05  SEL-PROVIDER            PIC X(12).                          
000190          05  SEL-CLASS               PIC X(05).                          
000200          05  SEL-FILENAME            PIC X(60).                          
000210          05  SEL-EFF-DATE            PIC 9(12).                          
000220          05  FILLER                  PIC X(11).                          
