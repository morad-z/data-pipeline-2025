000100*****************************************************************         
000110*  WSDTE01 - RUN-TIMESTAMP, EFFECTIVE-DATE AND RELATIVE-AGE               
000120*  WORKING FIELDS.  COPY MEMBER - PRICE LIST ETL BATCH.                   
000130*  ADAPTED FROM THE SHOP'S OLD WSDATE.CBL FRAGMENT - EXTENDED             
000140*  FOR THE PROVIDER FEED'S THREE-DEEP EFFECTIVE-DATE FALLBACK.            
000150*****************************************************************         
000160      77  WS-TODAY-CCYYMMDD           PIC 9(08).                          
000170      77  WS-NOW-HHMMSSHH             PIC 9(08).                          
000180      01  WS-RUN-TIMESTAMP.                                               
000190          05  WS-RUN-CCYY             PIC 9(04).                          
000200          05  WS-RUN-MM               PIC 9(02).                          
000210          05  WS-RUN-DD               PIC 9(02).                          
000220          05  WS-RUN-HH               PIC 9(02).                          
000230          05  WS-RUN-MN               PIC 9(02).                          
000240          05  WS-RUN-SS               PIC 9(02).                          
000250          05  FILLER                  PIC X(02).                          
000260      01  FILLER REDEFINES WS-RUN-TIMESTAMP.                              
000270          05  WS-RUN-TS-NUMERIC       PIC 9(14).                          
000280          05  FILLER                  PIC X(02).                          
000290      01  WS-RUN-TS-TEXT.                                                 
000300          05  WS-RTT-CCYY             PIC 9(04).                          
000310          05  FILLER                  PIC X(01) VALUE "-".                
000320          05  WS-RTT-MM               PIC 9(02).                          
000330          05  FILLER                  PIC X(01) VALUE "-".                
000340          05  WS-RTT-DD               PIC 9(02).                          
000350          05  FILLER                  PIC X(01) VALUE "T".                
000360          05  WS-RTT-HH               PIC 9(02).                          
000370          05  FILLER                  PIC X(01) VALUE ":".                
000380          05  WS-RTT-MN               PIC 9(02).                          
000390          05  FILLER                  PIC X(01) VALUE ":".                
000400          05  WS-RTT-SS               PIC 9(02).                          
000410          05  FILLER                  PIC X(01) VALUE "Z".                
000420      77  WS-EFF-DATE-12              PIC 9(12).                          
000430      77  WS-DATE-RULE-USED           PIC 9(01).                          
000440          88  WS-RULE-IS-EXPLICIT         VALUE 1.                        
000450          88  WS-RULE-IS-RELATIVE-AGE     VALUE 2.                        
000460          88  WS-RULE-IS-EMBEDDED-DIGITS  VALUE 3.                        
000470          88  WS-RULE-IS-RUN-DATE         VALUE 4.                        
000480      77  WS-DATE-CHECK-FLAG           PIC X(01).                         
000490          88  WS-DATE-CHECK-OK             VALUE "Y".                     
000500          88  WS-DATE-CHECK-BAD            VALUE "N".                     
000510      01  WS-EXPLICIT-DATE-TEXT.                                          
000520          05  WS-EXP-HH               PIC 99.                             
000530          05  FILLER                  PIC X VALUE ":".                    
000540          05  WS-EXP-MN               PIC 99.                             
000550          05  FILLER                  PIC X VALUE " ".                    
000560          05  WS-EXP-DD               PIC 99.                             
000570          05  FILLER                  PIC X VALUE "/".                    
000580          05  WS-EXP-MM               PIC 99.                             
000590          05  FILLER                  PIC X VALUE "/".                    
000600          05  WS-EXP-YYYY             PIC 9999.                           
000610      01  FILLER REDEFINES WS-EXPLICIT-DATE-TEXT.                         
000620          05  WS-EXPLICIT-DATE-RAW    PIC X(16).                          
000630      77  WS-AGE-NUMBER               PIC 9(05).                          
000640      77  WS-AGE-UNIT-TEXT            PIC X(07).                          
000650          88  WS-AGE-IS-SECONDS           VALUE "SECONDS".                
000660          88  WS-AGE-IS-MINUTES           VALUE "MINUTES".                
000670          88  WS-AGE-IS-HOURS             VALUE "HOURS  ".                
000680          88  WS-AGE-IS-DAYS              VALUE "DAYS   ".                
000690      77  WS-AGE-TOTAL-MINUTES         PIC 9(09) COMP.                    
000700      77  WS-DIGIT-RUN                PIC X(12).                          
000710      77  WS-DIGIT-RUN-LEN            PIC 9(02) COMP.                     
000720      77  WS-AGE-UNIT-RAW              PIC X(10).                         
000730      77  WS-AGE-SCAN-TEXT             PIC X(20).                         
000740      77  WS-AGE-TOK1                  PIC X(10).                         
000750      77  WS-AGE-TOK2                  PIC X(10).                         
000760      77  WS-AGE-TOK3                  PIC X(10).                         
000770      77  WS-AGE-DAYS                  PIC 9(05) COMP.                    
000780      77  WS-AGE-REM-MIN               PIC 9(05) COMP.                    
000790      77  WS-EFFB-HH-MN-TOTAL          PIC S9(05) COMP.                   
000800      77  WS-MAX-DAY-THIS-MONTH        PIC 9(02) COMP.                    
000810      77  WS-BORROW-MONTH-IDX          PIC 9(02) COMP.                    
000820      77  WS-LEAP-YEAR-INPUT           PIC 9(04) COMP.                    
000830      77  WS-LEAP-YEAR-FLAG            PIC X(01).                         
000840          88  WS-YEAR-IS-LEAP              VALUE "Y".                     
000850      77  WS-LEAP-QUOT                 PIC 9(04) COMP.                    
000860      77  WS-LEAP-REM                  PIC 9(04) COMP.                    
000870      01  WS-EFF-BUILD.                                                   
000880          05  WS-EFFB-YYYY             PIC 9(04).                         
000890          05  WS-EFFB-MM               PIC 9(02).                         
000900          05  WS-EFFB-DD               PIC 9(02).                         
000910          05  WS-EFFB-HH               PIC 9(02).                         
000920          05  WS-EFFB-MN               PIC 9(02).                         
000930          05  FILLER                  PIC X(02).                          
000940      01  FILLER REDEFINES WS-EFF-BUILD.                                  
000950          05  WS-EFF-BUILD-NUM         PIC 9(12).                         
000960          05  FILLER                  PIC X(02).                          
000970      01  WS-DAYS-IN-MONTH-TABLE.                                         
000980          05  FILLER                  PIC 9(02) VALUE 31.                 
000990          05  FILLER                  PIC 9(02) VALUE 28.                 
001000          05  FILLER                  PIC 9(02) VALUE 31.                 
001010          05  FILLER                  PIC 9(02) VALUE 30.                 
001020          05  FILLER                  PIC 9(02) VALUE 31.                 
001030          05  FILLER                  PIC 9(02) VALUE 30.                 
001040          05  FILLER                  PIC 9(02) VALUE 31.                 
001050          05  FILLER                  PIC 9(02) VALUE 31.                 
001060          05  FILLER                  PIC 9(02) VALUE 30.                 
001070          05  FILLER                  PIC 9(02) VALUE 31.                 
001080          05  FILLER                  PIC 9(02) VALUE 30.                 
001090          05  FILLER                  PIC 9(02) VALUE 31.                 
001100      01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.              
001110          05  WS-DIM                  PIC 9(02) OCCURS 12 TIMES.          
