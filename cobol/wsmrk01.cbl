000100*****************************************************************         
000110*  WSMRK01 - IN-MEMORY LAST-RUN MARKER TABLE                              
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  MARKER-FILE IS LINE SEQUENTIAL SO "REPLACE BY KEY" IS DONE BY          
000140*  LOADING THE OLD FILE INTO THIS TABLE, UPSERTING IN MEMORY AS           
000150*  EACH DOCUMENT IS BUILT, AND REWRITING THE WHOLE FILE AT CLOSE.         
000160*****************************************************************         
000170      77  WS-MRK-COUNT                PIC 9(4) COMP VALUE 0.              
000180      77  WS-MRK-MAX                  PIC 9(4) COMP VALUE 0500.           
000190      77  WS-MRK-IDX                  PIC 9(4) COMP VALUE 0.              
000200      77  WS-MRK-SCAN-IDX             PIC 9(4) COMP.                      
000210      77  WS-MRK-FOUND-FLAG           PIC X(01).                          
000220          88  WS-MRK-ENTRY-WAS-FOUND      VALUE "Y".                      
000230      77  WS-MRK-EOF-FLAG             PIC X(01) VALUE "N".                
000240          88  WS-AT-END-OF-MARKERS        VALUE "Y".                      
000250      01  WS-MARKER-TABLE-AREA.                                           
000260          05  WS-MRK-ENTRY OCCURS 1 TO 500 TIMES                          
000270                  DEPENDING ON WS-MRK-COUNT                               
000280                  INDEXED BY WS-MRK-TAB-IDX.                              
000290              10  WS-MRK-TAB-PK           PIC X(32).                      
000300              10  WS-MRK-TAB-LAST-KEY     PIC X(80).                      
000310              10  WS-MRK-TAB-LAST-ETAG    PIC X(32).                      
000320              10  WS-MRK-TAB-LAST-TS      PIC X(20).                      
000330              10  FILLER                  PIC X(16).                      
