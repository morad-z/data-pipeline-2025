000100*****************************************************************         
000110*  SLMRK01 - FILE-CONTROL FRAGMENT FOR THE LAST-RUN MARKER FILE           
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  LINE SEQUENTIAL PER THE FEED SPECIFICATION - PLSXTR01 LOADS            
000140*  IT INTO A TABLE, UPSERTS IN MEMORY, AND REWRITES IT WHOLE.             
000150*****************************************************************         
000160      SELECT MARKER-FILE ASSIGN TO "MRKFILE"                              
000170          ORGANIZATION IS LINE SEQUENTIAL                                 
000180          FILE STATUS IS WS-MRK-FILE-STATUS.                              
