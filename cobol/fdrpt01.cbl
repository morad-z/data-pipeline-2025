000100*****************************************************************         
000110*  FDRPT01 - RECORD LAYOUT FOR THE RUN REPORT                             
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*****************************************************************         
000140      FD  REPORT-FILE                                                     
000150          LABEL RECORDS ARE STANDARD.                                     
000160      01  REPORT-RECORD               PIC X(132).                         
