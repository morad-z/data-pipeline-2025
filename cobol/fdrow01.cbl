000100*****************************************************************         
000110*  FDROW01 - RECORD LAYOUT FOR THE MASTER PRICE-ITEM STORE                
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  KEY = PROVIDER + BRANCH + DOC-TYPE + TS + PRODUCT.  ROW-PRICE          
000140*  IS CARRIED COMP-3 PER THE FEED CONTRACT FROM THE UPSTREAM              
000150*  EXTRACT SPECIFICATION - DO NOT CHANGE TO DISPLAY USAGE.                
000160*****************************************************************         
000170      FD  PRICE-ROW-FILE                                                  
000180          LABEL RECORDS ARE STANDARD.                                     
000190      01  PRICE-ROW-RECORD.                                               
000200          05  ROW-PROVIDER            PIC X(12).                          
000210          05  ROW-BRANCH              PIC X(07).                          
000220          05  ROW-DOC-TYPE            PIC X(10).                          
000230          05  ROW-TS                  PIC X(20).                          
000240          05  ROW-PRODUCT             PIC X(40).                          
000250          05  ROW-UNIT                PIC X(15).                          
000260          05  ROW-PRICE               PIC S9(7)V99 COMP-3.                
000270          05  ROW-SRC-KEY             PIC X(80).                          
000280          05  ROW-ETAG                PIC X(32).                          
000290          05  ROW-UPDATED-AT          PIC X(20).                          
000300          05  FILLER                  PIC X(09).                          
