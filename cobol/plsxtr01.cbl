000100************************************************************              
000110* PLSXTR01 - PRICE LIST ETL - STAGE 2, KEY DECOMPOSER,                    
000120* ITEM EXTRACTOR AND DOCUMENT BUILDER                                     
000130* DRIVEN BY THE SELECTED-FILE LIST STAGE 1 WROTE.  FOR EACH               
000140* SELECTED ENTRY: SPLITS THE STORAGE KEY INTO PROVIDER /                  
000150* BRANCH / DOCUMENT TYPE, READS THE PROVIDER'S RAW ITEM                   
000160* FILE, MAPS EACH RAW ITEM TO THE CANONICAL ITEM SHAPE PER                
000170* THE PROVIDER'S OWN FIELD-NAMING VARIANT, BUILDS ONE                     
000180* PRICE-DOCUMENT AND WRITES IT TO THE PROCESSED-DOCUMENTS                 
000190* FILE, THEN REPLACES THE LAST-RUN MARKER FOR THE                         
000200* PROVIDER/BRANCH/TYPE COMBINATION.  A FILE THAT WILL NOT                 
000210* OPEN OR READ IS LOGGED AND SKIPPED - THE RUN CONTINUES                  
000220* WITH THE NEXT SELECTED ENTRY.                                           
000230************************************************************              
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID. PLSXTR01.                                                    
000260 AUTHOR. D SORKIN.                                                        
000270 INSTALLATION. RETAIL SYSTEMS GROUP.                                      
000280 DATE-WRITTEN. 11/12/1991.                                                
000290 DATE-COMPILED.                                                           
000300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000310*                                                                         
000320************************************************************              
000330*                       C H A N G E   L O G                               
000340*----------------------------------------------------------               
000350* DATE      BY   REQUEST    DESCRIPTION                                   
000360*----------------------------------------------------------               
000370* 121291    DMS  INITIAL    ORIGINAL EXTRACTOR - PRICE FILES ONLY,        
000380*                           SINGLE FIELD-NAMING VARIANT (ITEMNM).         
000390* 050692    DMS  CR-0461    ADDED THE YOHANANOF ITEMNAME VARIANT -        
000400*                           THAT PROVIDER DOES NOT POPULATE               
000410*                           ITEMNM.                                       
000420* 091893    RH   CR-0512    ADDED PROMOTION FILE HANDLING -               
000430*                           PROMOTIONDESCRIPTION FOR THE PRODUCT          
000440*                           NAME, DISCOUNTEDPRICE FOR THE PRICE.          
000450* 031594    RH   HD-0139    DISCOUNTEDPRICE FALLS BACK TO PRICE           
000460*                           WHEN THE PROVIDER LEFT IT BLANK - SOME        
000470*                           PROMO FEEDS DO NOT REPEAT THE FIELD.          
000480* 102294    LKW  CR-0555    ADDED DECOMPOSE-STORAGE-KEY                   
000490*                           (PROVIDER/BRANCH/TYPE FROM THE                
000500*                           SELECTED FILE'S KEY) - WAS PREVIOUSLY         
000510*                           HARD-CODED PER PROVIDER RUN.                  
000520* 071595    LKW  HD-0178    COMMA DECIMAL SEPARATOR NOW ACCEPTED          
000530*                           IN THE PRICE TEXT - CONVERTED TO A            
000540*                           PERIOD BEFORE THE NUMERIC MOVE.               
000550* 040196    DMS  CR-0602    ADDED LAST-RUN MARKER TABLE                   
000560*                           (LOAD/UPSERT/REWRITE BY                       
000570*                           PROVIDER#BRANCH#TYPE) SO STAGE 3 CAN          
000580*                           TELL WHAT WAS LAST PROCESSED.                 
000590* 281096    RH   HD-0210    SKIP-AND-CONTINUE ADDED - A RAW FILE          
000600*                           THAT WILL NOT OPEN NO LONGER ABENDS           
000610*                           THE WHOLE RUN.                                
000620* 150997    LKW  CR-0644    UNIT DEFAULTS TO THE LITERAL 'UNIT' ON        
000630*                           PROMOTION ITEMS PER THE PROVIDERS' OWN        
000640*                           CONVENTION - PRICE ITEMS KEEP THEIR           
000650*                           OWN UNIT FIELD.                               
000660* 121598    RH   Y2K-014    YEAR-2000 REVIEW - WS-RUN-CCYY AND            
000670*                           DOC-TIMESTAMP CARRY A FULL FOUR-DIGIT         
000680*                           CENTURY. NO WINDOWING LOGIC FOUND.            
000690*                           CERTIFIED Y2K COMPLIANT.                      
000700* 062199    DMS  HD-0289    BRANCH SCAN NOW REQUIRES THE CLOSING          
000710*                           HYPHEN AS WELL AS THE LEADING ONE -           
000720*                           WAS MATCHING A FOUR-DIGIT RUN AS A            
000730*                           THREE-DIGIT BRANCH PLUS STRAY DIGIT.          
000740* 081700    DMS  HD-0333    DOC-ETAG NOW CARRIES THE SELECTED             
000750*                           FILE'S EFFECTIVE-DATE STAMP - THE             
000760*                           CLOSEST STAND-IN AVAILABLE ON THIS            
000770*                           FEED TO A SOURCE VERSION TAG.                 
000780* 140302    RH   CR-0788    ITEM TABLE WIDENED TO 999 OCCURS - A          
000790*                           YOHANANOF FULL-CATALOG FILE EXCEEDED          
000800*                           THE OLD 500-ENTRY LIMIT.                      
000810* 030903    LKW  HD-0410    DOC-ITEM-PRICE REPACKED COMP-3 TO             
000820*                           MATCH THE MASTER STORE'S PRICE-ROW            
000830*                           LAYOUT - WAS DISPLAY USAGE AND WASTING        
000840*                           FOUR BYTES PER ITEM RECORD.                   
000850************************************************************              
000860 ENVIRONMENT DIVISION.                                                    
000870 CONFIGURATION SECTION.                                                   
000880 SOURCE-COMPUTER. IBM-370.                                                
000890 OBJECT-COMPUTER. IBM-370.                                                
000900 SPECIAL-NAMES.                                                           
000910     C01 IS TOP-OF-FORM                                                   
000920     CLASS PLX-UPPER-CASE IS "A" THRU "Z"                                 
000930     CLASS PLX-LOWER-CASE IS "a" THRU "z"                                 
000940     UPSI-0 IS PLX-DEBUG-SWITCH.                                          
000950 INPUT-OUTPUT SECTION.                                                    
000960 FILE-CONTROL.                                                            
000970     COPY "slsel01.cbl".                                                  
000980     COPY "slraw01.cbl".                                                  
000990     COPY "sldoc01.cbl".                                                  
001000     COPY "slmrk01.cbl".                                                  
001010 DATA DIVISION.                                                           
001020 FILE SECTION.                                                            
001030     COPY "fdsel01.cbl".                                                  
001040     COPY "fdraw01.cbl".                                                  
001050     COPY "fddoc01.cbl".                                                  
001060     COPY "fdmrk01.cbl".                                                  
001070 WORKING-STORAGE SECTION.                                                 
001080     COPY "wsdte01.cbl".                                                  
001090     COPY "wscas01.cbl".                                                  
001100     COPY "wsitm01.cbl".                                                  
001110     COPY "wsmrk01.cbl".                                                  
001120 01  WS-FILE-STATUS-AREA.                                                 
001130     05  WS-SEL-FILE-STATUS      PIC X(02) VALUE "00".                    
001140         88  WS-SEL-OK               VALUE "00".                          
001150         88  WS-SEL-EOF              VALUE "10".                          
001160     05  WS-RAW-FILE-STATUS      PIC X(02) VALUE "00".                    
001170         88  WS-RAW-OK               VALUE "00".                          
001180         88  WS-RAW-EOF              VALUE "10".                          
001190     05  WS-DOC-FILE-STATUS      PIC X(02) VALUE "00".                    
001200     05  WS-MRK-FILE-STATUS      PIC X(02) VALUE "00".                    
001210     05  FILLER                  PIC X(02).                               
001220 77  WS-END-OF-SELECTED          PIC X(01) VALUE "N".                     
001230     88  WS-AT-END-OF-SELECTED       VALUE "Y".                           
001240 77  WS-RAW-FILE-BAD-FLAG        PIC X(01) VALUE "N".                     
001250     88  WS-RAW-FILE-IS-BAD          VALUE "Y".                           
001260 77  WS-FILES-SKIPPED            PIC 9(05) COMP VALUE 0.                  
001270 77  WS-FILES-PROCESSED          PIC 9(05) COMP VALUE 0.                  
001280 77  WS-RAW-ASSIGN-NAME          PIC X(60).                               
001290 01  WS-STORAGE-KEY.                                                      
001300     05  WS-KEY-TEXT             PIC X(80).                               
001310 01  FILLER REDEFINES WS-STORAGE-KEY.                                     
001320     05  WS-KEY-CHAR             PIC X(01)                                
001330             OCCURS 80 TIMES.                                             
001340 77  WS-KEY-SCAN-POS             PIC 9(03) COMP.                          
001350 77  WS-SLASH-POS                PIC 9(03) COMP VALUE 0.                  
001360 77  WS-BRANCH-FOUND-FLAG        PIC X(01) VALUE "N".                     
001370     88  WS-BRANCH-WAS-FOUND         VALUE "Y".                           
001380 77  WS-LOWER-KEY-TEXT           PIC X(80).                               
001390 77  WS-PROMO-IN-KEY-FLAG        PIC X(01) VALUE "N".                     
001400     88  WS-PROMO-WORD-IN-KEY        VALUE "Y".                           
001410 77  WS-RAW-PRICE-WORK           PIC X(12).                               
001420 01  WS-MARKER-BUILD.                                                     
001430     05  WS-MRK-PROVIDER-PART    PIC X(12).                               
001440     05  FILLER                  PIC X(01) VALUE "#".                     
001450     05  WS-MRK-BRANCH-PART      PIC X(07).                               
001460     05  FILLER                  PIC X(01) VALUE "#".                     
001470     05  WS-MRK-TYPE-PART        PIC X(10).                               
001480     05  FILLER                  PIC X(01) VALUE SPACES.                  
001490 01  FILLER REDEFINES WS-MARKER-BUILD.                                    
001500     05  WS-MRK-KEY-32           PIC X(32).                               
001510 77  WS-SEL-EFF-DATE-TEXT        PIC 9(12).                               
001520 77  WS-DOC-PROVIDER              PIC X(12).                              
001530     88  WS-DOC-PROVIDER-IS-YOHANANOF VALUE "yohananof   ".               
001540 77  WS-DOC-BRANCH                PIC X(07).                              
001550 77  WS-DOC-TYPE                  PIC X(10).                              
001560     88  WS-DOC-TYPE-IS-PROMO         VALUE "promoFull ".                 
001570     88  WS-DOC-TYPE-IS-PRICES        VALUE "pricesFull".                 
001580 77  WS-PROVIDER-LEN              PIC 9(03) COMP.                         
001590 77  WS-RAW-ITEM-EOF-FLAG         PIC X(01) VALUE "N".                    
001600     88  WS-AT-END-OF-RAW-ITEMS       VALUE "Y".                          
001610 77  WS-TRIM-SRC                  PIC X(40).                              
001620 77  WS-TRIM-POS                  PIC 9(02) COMP.                         
001630 77  WS-TRIM-LEN                  PIC 9(02) COMP.                         
001640 77  WS-TRIM-SRC-15               PIC X(15).                              
001650 77  WS-TRIM-POS-15               PIC 9(02) COMP.                         
001660 77  WS-TRIM-LEN-15               PIC 9(02) COMP.                         
001670 77  WS-PRICE-WHOLE-TEXT          PIC X(07)                               
001680         JUSTIFIED RIGHT.                                                 
001690 77  WS-PRICE-FRAC-TEXT           PIC X(04).                              
001700 77  WS-FRAC-2-TEXT               PIC X(02).                              
001710 77  WS-PRICE-WHOLE               PIC 9(07).                              
001720 77  WS-FRAC-2                    PIC 9(02).                              
001730 PROCEDURE DIVISION.                                                      
001740*                                                                         
001750* ----------------------------------------------------------              
001760* MAIN LINE - OPEN, DRIVE THE SELECTED-FILE LIST, CLOSE.                  
001770* ----------------------------------------------------------              
001780 PROGRAM-BEGIN.                                                           
001790     PERFORM OPENING-PROCEDURE.                                           
001800     PERFORM MAIN-PROCESS.                                                
001810     PERFORM CLOSING-PROCEDURE.                                           
001820     GO TO PROGRAM-DONE.                                                  
001830 PROGRAM-EXIT.                                                            
001840     EXIT.                                                                
001850 PROGRAM-DONE.                                                            
001860     STOP RUN.                                                            
001870*                                                                         
001880* ----------------------------------------------------------              
001890* OPENING-PROCEDURE - OPEN THE SELECTOR OUTPUT AND THE                    
001900* DOCUMENT FILE, THEN LOAD THE OLD MARKER FILE INTO WORKING               
001910* STORAGE - CR-0602/HD-0430.  MARKER-FILE IS LINE SEQUENTIAL              
001920* SO THE REPLACE-BY-KEY SEMANTICS ARE DONE IN MEMORY, NOT BY              
001930* THE ACCESS METHOD.                                                      
001940* ----------------------------------------------------------              
001950 OPENING-PROCEDURE.                                                       
001960     OPEN INPUT SELECTED-FILE.                                            
001970     OPEN OUTPUT DOCUMENT-FILE.                                           
001980     PERFORM LOAD-MARKER-TABLE.                                           
001990     PERFORM ESTABLISH-RUN-TIMESTAMP.                                     
002000*                                                                         
002010* ----------------------------------------------------------              
002020* LOAD-MARKER-TABLE - A MARKER FILE THAT WILL NOT OPEN IS                 
002030* TREATED AS AN EMPTY TABLE - THE NORMAL CASE ON THE VERY                 
002040* FIRST RUN FOR A PROVIDER.                                               
002050* ----------------------------------------------------------              
002060 LOAD-MARKER-TABLE.                                                       
002070     MOVE 0 TO WS-MRK-COUNT.                                              
002080     MOVE "N" TO WS-MRK-EOF-FLAG.                                         
002090     OPEN INPUT MARKER-FILE.                                              
002100     IF WS-MRK-FILE-STATUS = "00"                                         
002110         PERFORM READ-MARKER-RECORD                                       
002120         PERFORM STORE-MARKER-ENTRY                                       
002130             UNTIL WS-AT-END-OF-MARKERS                                   
002140                OR WS-MRK-COUNT NOT < WS-MRK-MAX                          
002150         CLOSE MARKER-FILE                                                
002160     END-IF.                                                              
002170 READ-MARKER-RECORD.                                                      
002180     READ MARKER-FILE                                                     
002190         AT END MOVE "Y" TO WS-MRK-EOF-FLAG.                              
002200 STORE-MARKER-ENTRY.                                                      
002210     ADD 1 TO WS-MRK-COUNT.                                               
002220     MOVE MRK-PK        TO WS-MRK-TAB-PK       (WS-MRK-COUNT).            
002230     MOVE MRK-LAST-KEY  TO WS-MRK-TAB-LAST-KEY  (WS-MRK-COUNT).           
002240     MOVE MRK-LAST-ETAG TO WS-MRK-TAB-LAST-ETAG (WS-MRK-COUNT).           
002250     MOVE MRK-LAST-TS   TO WS-MRK-TAB-LAST-TS   (WS-MRK-COUNT).           
002260     PERFORM READ-MARKER-RECORD.                                          
002270*                                                                         
002280* ----------------------------------------------------------              
002290* WRITE-MARKER-TABLE - REWRITES THE WHOLE MARKER FILE FROM                
002300* THE UPDATED IN-MEMORY TABLE.                                            
002310* ----------------------------------------------------------              
002320 WRITE-MARKER-TABLE.                                                      
002330     OPEN OUTPUT MARKER-FILE.                                             
002340     PERFORM WRITE-ONE-MARKER-LINE                                        
002350         VARYING WS-MRK-IDX FROM 1 BY 1                                   
002360         UNTIL WS-MRK-IDX > WS-MRK-COUNT.                                 
002370     CLOSE MARKER-FILE.                                                   
002380 WRITE-ONE-MARKER-LINE.                                                   
002390     MOVE WS-MRK-TAB-PK       (WS-MRK-IDX) TO MRK-PK.                     
002400     MOVE WS-MRK-TAB-LAST-KEY (WS-MRK-IDX) TO MRK-LAST-KEY.               
002410     MOVE WS-MRK-TAB-LAST-ETAG (WS-MRK-IDX) TO MRK-LAST-ETAG.             
002420     MOVE WS-MRK-TAB-LAST-TS  (WS-MRK-IDX) TO MRK-LAST-TS.                
002430     WRITE MARKER-RECORD.                                                 
002440 CLOSING-PROCEDURE.                                                       
002450     CLOSE SELECTED-FILE.                                                 
002460     CLOSE DOCUMENT-FILE.                                                 
002470     PERFORM WRITE-MARKER-TABLE.                                          
002480     DISPLAY "PLSXTR01 - FILES PROCESSED: " WS-FILES-PROCESSED            
002490     DISPLAY "PLSXTR01 - FILES SKIPPED:   " WS-FILES-SKIPPED.             
002500*                                                                         
002510* ----------------------------------------------------------              
002520* MAIN-PROCESS - ONE PASS OF THE SELECTED-FILE LIST STAGE 1               
002530* WROTE.  EACH ENTRY NAMES ONE RAW PROVIDER FILE TO PULL IN.              
002540* ----------------------------------------------------------              
002550 MAIN-PROCESS.                                                            
002560     PERFORM READ-SELECTED-RECORD.                                        
002570     PERFORM PROCESS-ONE-SELECTED-FILE                                    
002580         UNTIL WS-AT-END-OF-SELECTED.                                     
002590 READ-SELECTED-RECORD.                                                    
002600     READ SELECTED-FILE                                                   
002610         AT END MOVE "Y" TO WS-END-OF-SELECTED.                           
002620 PROCESS-ONE-SELECTED-FILE.                                               
002630     PERFORM OPEN-RAW-ITEM-FILE.                                          
002640     IF NOT WS-RAW-FILE-IS-BAD                                            
002650         PERFORM DECOMPOSE-STORAGE-KEY                                    
002660         PERFORM EXTRACT-ALL-RAW-ITEMS                                    
002670         PERFORM BUILD-DOCUMENT-HEADER                                    
002680         PERFORM WRITE-DOCUMENT-OUTPUT                                    
002690         PERFORM REPLACE-MARKER-RECORD                                    
002700         CLOSE RAW-ITEM-FILE                                              
002710         ADD 1 TO WS-FILES-PROCESSED                                      
002720     END-IF.                                                              
002730     PERFORM READ-SELECTED-RECORD.                                        
002740*                                                                         
002750* ----------------------------------------------------------              
002760* OPEN-RAW-ITEM-FILE - THE ASSIGN NAME IS BUILT AT RUN TIME               
002770* FROM THE SELECTED ENTRY'S OWN FILENAME FIELD.  A FILE THAT              
002780* WILL NOT OPEN IS COUNTED AND SKIPPED, NOT ABENDED -                     
002790* HD-0210.                                                                
002800* ----------------------------------------------------------              
002810 OPEN-RAW-ITEM-FILE.                                                      
002820     MOVE "N" TO WS-RAW-FILE-BAD-FLAG.                                    
002830     MOVE SEL-FILENAME TO WS-RAW-ASSIGN-NAME.                             
002840     OPEN INPUT RAW-ITEM-FILE.                                            
002850     IF WS-RAW-FILE-STATUS NOT = "00"                                     
002860         MOVE "Y" TO WS-RAW-FILE-BAD-FLAG                                 
002870         ADD 1 TO WS-FILES-SKIPPED                                        
002880         DISPLAY "PLSXTR01 - RAW FILE WILL NOT OPEN - "                   
002890             SEL-FILENAME                                                 
002900     END-IF.                                                              
002910*                                                                         
002920* ----------------------------------------------------------              
002930* DECOMPOSE-STORAGE-KEY (CR-0555) - REBUILDS THE STORAGE KEY              
002940* AS PROVIDER/FILENAME AND SPLITS IT INTO PROVIDER, BRANCH                
002950* AND DOCUMENT TYPE FOR THE DOCUMENT HEADER AND THE MARKER                
002960* KEY.                                                                    
002970* ----------------------------------------------------------              
002980 DECOMPOSE-STORAGE-KEY.                                                   
002990     MOVE SPACES TO WS-STORAGE-KEY.                                       
003000     STRING SEL-PROVIDER DELIMITED BY SPACE                               
003010         "/" DELIMITED BY SIZE                                            
003020         SEL-FILENAME DELIMITED BY SPACE                                  
003030         INTO WS-KEY-TEXT.                                                
003040     PERFORM DERIVE-PROVIDER.                                             
003050     PERFORM DERIVE-BRANCH.                                               
003060     PERFORM DERIVE-DOC-TYPE.                                             
003070 DERIVE-PROVIDER.                                                         
003080     MOVE 0 TO WS-SLASH-POS.                                              
003090     PERFORM SCAN-FOR-SLASH                                               
003100         VARYING WS-KEY-SCAN-POS FROM 1 BY 1                              
003110         UNTIL WS-KEY-SCAN-POS > 80                                       
003120            OR WS-SLASH-POS > 0.                                          
003130     IF WS-SLASH-POS > 1                                                  
003140         SUBTRACT 1 FROM WS-SLASH-POS GIVING WS-PROVIDER-LEN              
003150         MOVE WS-KEY-TEXT (1:WS-PROVIDER-LEN) TO WS-DOC-PROVIDER          
003160     ELSE                                                                 
003170         MOVE "unknown" TO WS-DOC-PROVIDER                                
003180     END-IF.                                                              
003190 SCAN-FOR-SLASH.                                                          
003200     IF WS-KEY-CHAR (WS-KEY-SCAN-POS) = "/"                               
003210         MOVE WS-KEY-SCAN-POS TO WS-SLASH-POS                             
003220     END-IF.                                                              
003230 DERIVE-BRANCH.                                                           
003240     MOVE "N" TO WS-BRANCH-FOUND-FLAG.                                    
003250     MOVE "000" TO WS-DOC-BRANCH.                                         
003260     PERFORM SCAN-FOR-BRANCH                                              
003270         VARYING WS-KEY-SCAN-POS FROM 1 BY 1                              
003280         UNTIL WS-KEY-SCAN-POS > 76                                       
003290            OR WS-BRANCH-WAS-FOUND.                                       
003300*                                                                         
003310* ----------------------------------------------------------              
003320* HD-0289 - BOTH THE LEADING AND THE CLOSING HYPHEN MUST BE               
003330* PRESENT OR A FOUR-DIGIT RUN GETS MISREAD AS A THREE-DIGIT               
003340* BRANCH PLUS A STRAY DIGIT.                                              
003350* ----------------------------------------------------------              
003360 SCAN-FOR-BRANCH.                                                         
003370     IF WS-KEY-TEXT (WS-KEY-SCAN-POS:1) = "-"                             
003380        AND WS-KEY-TEXT (WS-KEY-SCAN-POS + 4:1) = "-"                     
003390        AND WS-KEY-TEXT (WS-KEY-SCAN-POS + 1:3) IS NUMERIC                
003400         MOVE WS-KEY-TEXT (WS-KEY-SCAN-POS + 1:3)                         
003410             TO WS-DOC-BRANCH                                             
003420         MOVE "Y" TO WS-BRANCH-FOUND-FLAG                                 
003430     END-IF.                                                              
003440 DERIVE-DOC-TYPE.                                                         
003450     MOVE WS-KEY-TEXT TO WS-LOWER-KEY-TEXT.                               
003460     INSPECT WS-LOWER-KEY-TEXT                                            
003470         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.                     
003480     MOVE "N" TO WS-PROMO-IN-KEY-FLAG.                                    
003490     PERFORM SCAN-KEY-FOR-PROMO                                           
003500         VARYING WS-KEY-SCAN-POS FROM 1 BY 1                              
003510         UNTIL WS-KEY-SCAN-POS > 75                                       
003520            OR WS-PROMO-WORD-IN-KEY.                                      
003530     IF WS-PROMO-WORD-IN-KEY                                              
003540         MOVE "promoFull" TO WS-DOC-TYPE                                  
003550     ELSE                                                                 
003560         MOVE "pricesFull" TO WS-DOC-TYPE                                 
003570     END-IF.                                                              
003580 SCAN-KEY-FOR-PROMO.                                                      
003590     IF WS-LOWER-KEY-TEXT (WS-KEY-SCAN-POS:5) = "promo"                   
003600         MOVE "Y" TO WS-PROMO-IN-KEY-FLAG                                 
003610     END-IF.                                                              
003620*                                                                         
003630* ----------------------------------------------------------              
003640* EXTRACT-ALL-RAW-ITEMS - READS THE PROVIDER'S RAW FILE TO                
003650* END OF FILE, MAPPING EACH RAW LINE INTO THE ITEM TABLE.                 
003660* CR-0788 - TABLE WIDENED TO 999 OCCURS.                                  
003670* ----------------------------------------------------------              
003680 EXTRACT-ALL-RAW-ITEMS.                                                   
003690     MOVE 0 TO WS-ITEM-COUNT.                                             
003700     MOVE "N" TO WS-RAW-ITEM-EOF-FLAG.                                    
003710     PERFORM READ-RAW-ITEM-RECORD.                                        
003720     PERFORM EXTRACT-RAW-ITEM                                             
003730         UNTIL WS-AT-END-OF-RAW-ITEMS                                     
003740            OR WS-ITEM-COUNT NOT < WS-ITEM-MAX.                           
003750 READ-RAW-ITEM-RECORD.                                                    
003760     READ RAW-ITEM-FILE                                                   
003770         AT END MOVE "Y" TO WS-RAW-ITEM-EOF-FLAG.                         
003780 EXTRACT-RAW-ITEM.                                                        
003790     ADD 1 TO WS-ITEM-COUNT.                                              
003800     PERFORM MAP-PRODUCT-NAME.                                            
003810     PERFORM MAP-ITEM-PRICE.                                              
003820     PERFORM MAP-ITEM-UNIT.                                               
003830     MOVE ITM-PRODUCT TO WS-ITEM-PRODUCT (WS-ITEM-COUNT).                 
003840     MOVE ITM-PRICE   TO WS-ITEM-PRICE   (WS-ITEM-COUNT).                 
003850     MOVE ITM-UNIT    TO WS-ITEM-UNIT    (WS-ITEM-COUNT).                 
003860     MOVE "Y" TO WS-ITEM-FLAGS (WS-ITEM-COUNT).                           
003870     PERFORM READ-RAW-ITEM-RECORD.                                        
003880*                                                                         
003890* ----------------------------------------------------------              
003900* MAP-PRODUCT-NAME - CR-0461/CR-0512 - YOHANANOF USES                     
003910* ITEMNAME, NOT ITEMNM.  PROMOTION FILES CARRY THE PRODUCT                
003920* NAME IN THE PROMOTIONDESCRIPTION FIELD.                                 
003930* ----------------------------------------------------------              
003940 MAP-PRODUCT-NAME.                                                        
003950     MOVE SPACES TO ITM-PRODUCT.                                          
003960     IF WS-DOC-TYPE-IS-PROMO                                              
003970         IF RAW-PROMO-DESC = SPACES                                       
003980             MOVE "unknown" TO ITM-PRODUCT                                
003990         ELSE                                                             
004000             MOVE RAW-PROMO-DESC TO WS-TRIM-SRC                           
004010             PERFORM TRIM-LEFT-40                                         
004020         END-IF                                                           
004030     ELSE                                                                 
004040         IF WS-DOC-PROVIDER-IS-YOHANANOF                                  
004050             IF RAW-ITEM-NAME = SPACES                                    
004060                 MOVE "unknown" TO ITM-PRODUCT                            
004070             ELSE                                                         
004080                 MOVE RAW-ITEM-NAME TO WS-TRIM-SRC                        
004090                 PERFORM TRIM-LEFT-40                                     
004100             END-IF                                                       
004110         ELSE                                                             
004120             IF RAW-ITEM-NM = SPACES                                      
004130                 MOVE "unknown" TO ITM-PRODUCT                            
004140             ELSE                                                         
004150                 MOVE RAW-ITEM-NM TO WS-TRIM-SRC                          
004160                 PERFORM TRIM-LEFT-40                                     
004170             END-IF                                                       
004180         END-IF                                                           
004190     END-IF.                                                              
004200 TRIM-LEFT-40.                                                            
004210     PERFORM FIND-FIRST-NONSPACE-40                                       
004220         VARYING WS-TRIM-POS FROM 1 BY 1                                  
004230         UNTIL WS-TRIM-POS > 40                                           
004240            OR WS-TRIM-SRC (WS-TRIM-POS:1) NOT = SPACE.                   
004250     IF WS-TRIM-POS > 40                                                  
004260         MOVE SPACES TO ITM-PRODUCT                                       
004270     ELSE                                                                 
004280         SUBTRACT WS-TRIM-POS FROM 41 GIVING WS-TRIM-LEN                  
004290         MOVE WS-TRIM-SRC (WS-TRIM-POS:WS-TRIM-LEN)                       
004300             TO ITM-PRODUCT                                               
004310     END-IF.                                                              
004320 FIND-FIRST-NONSPACE-40.                                                  
004330     CONTINUE.                                                            
004340*                                                                         
004350* ----------------------------------------------------------              
004360* MAP-ITEM-PRICE - HD-0139/HD-0178 - PROMOTIONS TRY                       
004370* DISCOUNTEDPRICE FIRST AND FALL BACK TO PRICE WHEN BLANK.                
004380* A COMMA DECIMAL SEPARATOR IS ACCEPTED.  ANYTHING THAT WILL              
004390* NOT PARSE COMES IN AS ZERO.                                             
004400* ----------------------------------------------------------              
004410 MAP-ITEM-PRICE.                                                          
004420     IF WS-DOC-TYPE-IS-PROMO                                              
004430         IF RAW-DISC-PRICE-TEXT NOT = SPACES                              
004440             MOVE RAW-DISC-PRICE-TEXT TO WS-RAW-PRICE-WORK                
004450         ELSE                                                             
004460             MOVE RAW-PRICE-TEXT TO WS-RAW-PRICE-WORK                     
004470         END-IF                                                           
004480     ELSE                                                                 
004490         MOVE RAW-PRICE-TEXT TO WS-RAW-PRICE-WORK                         
004500     END-IF.                                                              
004510     INSPECT WS-RAW-PRICE-WORK CONVERTING "," TO ".".                     
004520     PERFORM PARSE-PRICE-TEXT.                                            
004530 PARSE-PRICE-TEXT.                                                        
004540     MOVE 0 TO ITM-PRICE.                                                 
004550     MOVE SPACES TO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.               
004560     IF WS-RAW-PRICE-WORK = SPACES                                        
004570         GO TO PARSE-PRICE-TEXT-EXIT                                      
004580     END-IF.                                                              
004590     UNSTRING WS-RAW-PRICE-WORK DELIMITED BY "."                          
004600         INTO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.                     
004610     INSPECT WS-PRICE-WHOLE-TEXT                                          
004620         REPLACING LEADING SPACE BY ZERO.                                 
004630     IF WS-PRICE-WHOLE-TEXT IS NOT NUMERIC                                
004640         GO TO PARSE-PRICE-TEXT-EXIT                                      
004650     END-IF.                                                              
004660     MOVE "00" TO WS-FRAC-2-TEXT.                                         
004670     IF WS-PRICE-FRAC-TEXT NOT = SPACES                                   
004680         MOVE WS-PRICE-FRAC-TEXT (1:2) TO WS-FRAC-2-TEXT                  
004690         INSPECT WS-FRAC-2-TEXT                                           
004700             REPLACING TRAILING SPACE BY ZERO                             
004710     END-IF.                                                              
004720     IF WS-FRAC-2-TEXT IS NOT NUMERIC                                     
004730         GO TO PARSE-PRICE-TEXT-EXIT                                      
004740     END-IF.                                                              
004750     MOVE WS-PRICE-WHOLE-TEXT TO WS-PRICE-WHOLE.                          
004760     MOVE WS-FRAC-2-TEXT      TO WS-FRAC-2.                               
004770     COMPUTE ITM-PRICE = WS-PRICE-WHOLE + (WS-FRAC-2 / 100).              
004780 PARSE-PRICE-TEXT-EXIT.                                                   
004790     EXIT.                                                                
004800*                                                                         
004810* ----------------------------------------------------------              
004820* MAP-ITEM-UNIT - CR-0644 - PROMOTION ITEMS ALWAYS TAKE THE               
004830* LITERAL 'UNIT'.  PRICE ITEMS KEEP THE FEED'S OWN UNIT                   
004840* FIELD, TRIMMED.                                                         
004850* ----------------------------------------------------------              
004860 MAP-ITEM-UNIT.                                                           
004870     MOVE SPACES TO ITM-UNIT.                                             
004880     IF WS-DOC-TYPE-IS-PROMO                                              
004890         MOVE "unit" TO ITM-UNIT                                          
004900     ELSE                                                                 
004910         IF RAW-UNIT NOT = SPACES                                         
004920             MOVE RAW-UNIT TO WS-TRIM-SRC-15                              
004930             PERFORM TRIM-LEFT-15                                         
004940         END-IF                                                           
004950     END-IF.                                                              
004960 TRIM-LEFT-15.                                                            
004970     PERFORM FIND-FIRST-NONSPACE-15                                       
004980         VARYING WS-TRIM-POS-15 FROM 1 BY 1                               
004990         UNTIL WS-TRIM-POS-15 > 15                                        
005000            OR WS-TRIM-SRC-15 (WS-TRIM-POS-15:1) NOT = SPACE.             
005010     IF WS-TRIM-POS-15 > 15                                               
005020         MOVE SPACES TO ITM-UNIT                                          
005030     ELSE                                                                 
005040         SUBTRACT WS-TRIM-POS-15 FROM 16 GIVING WS-TRIM-LEN-15            
005050         MOVE WS-TRIM-SRC-15 (WS-TRIM-POS-15:WS-TRIM-LEN-15)              
005060             TO ITM-UNIT                                                  
005070     END-IF.                                                              
005080 FIND-FIRST-NONSPACE-15.                                                  
005090     CONTINUE.                                                            
005100*                                                                         
005110* ----------------------------------------------------------              
005120* BUILD-DOCUMENT-HEADER - HD-0333 - DOC-ETAG CARRIES THE                  
005130* SELECTED FILE'S EFFECTIVE-DATE STAMP, THE CLOSEST STAND-IN              
005140* THIS FEED OFFERS TO A SOURCE VERSION TAG.                               
005150* ----------------------------------------------------------              
005160 BUILD-DOCUMENT-HEADER.                                                   
005170     MOVE "H" TO DOC-REC-TYPE.                                            
005180     MOVE WS-DOC-PROVIDER TO DOC-PROVIDER.                                
005190     MOVE WS-DOC-BRANCH   TO DOC-BRANCH.                                  
005200     MOVE WS-DOC-TYPE     TO DOC-TYPE.                                    
005210     MOVE WS-RUN-TS-TEXT  TO DOC-TIMESTAMP.                               
005220     MOVE WS-KEY-TEXT     TO DOC-SRC-KEY.                                 
005230     MOVE SPACES          TO DOC-ETAG.                                    
005240     MOVE SEL-EFF-DATE    TO WS-SEL-EFF-DATE-TEXT.                        
005250     MOVE WS-SEL-EFF-DATE-TEXT TO DOC-ETAG.                               
005260     MOVE WS-ITEM-COUNT   TO DOC-ITEM-COUNT.                              
005270 WRITE-DOCUMENT-OUTPUT.                                                   
005280     WRITE DOC-FILE-RECORD.                                               
005290     PERFORM WRITE-ONE-ITEM-LINE                                          
005300         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
005310         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.                               
005320 WRITE-ONE-ITEM-LINE.                                                     
005330     MOVE "I" TO DOC-REC-TYPE.                                            
005340     MOVE WS-ITEM-PRODUCT (WS-ITEM-IDX) TO DOC-ITEM-PRODUCT.              
005350     MOVE WS-ITEM-PRICE   (WS-ITEM-IDX) TO DOC-ITEM-PRICE.                
005360     MOVE WS-ITEM-UNIT    (WS-ITEM-IDX) TO DOC-ITEM-UNIT.                 
005370     WRITE DOC-FILE-RECORD.                                               
005380*                                                                         
005390* ----------------------------------------------------------              
005400* REPLACE-MARKER-RECORD - CR-0602 - UPSERT OF THE LAST-RUN                
005410* MARKER, KEYED BY PROVIDER#BRANCH#TYPE, IN THE WS-MARKER-                
005420* TABLE-AREA SO STAGE 3 CAN TELL WHAT WAS LAST PROCESSED.                 
005430* THE TABLE IS WRITTEN BACK TO MARKER-FILE AS A WHOLE AT                  
005440* CLOSING-PROCEDURE.  SKIPPED WHEN THE SELECTED ENTRY HAD NO              
005450* EFFECTIVE DATE AT ALL.                                                  
005460* ----------------------------------------------------------              
005470 REPLACE-MARKER-RECORD.                                                   
005480     IF DOC-ETAG NOT = SPACES                                             
005490         MOVE WS-DOC-PROVIDER TO WS-MRK-PROVIDER-PART                     
005500         MOVE WS-DOC-BRANCH   TO WS-MRK-BRANCH-PART                       
005510         MOVE WS-DOC-TYPE     TO WS-MRK-TYPE-PART                         
005520         PERFORM FIND-MARKER-ENTRY                                        
005530         IF WS-MRK-ENTRY-WAS-FOUND                                        
005540             MOVE DOC-SRC-KEY   TO                                        
005550                 WS-MRK-TAB-LAST-KEY (WS-MRK-IDX)                         
005560             MOVE DOC-ETAG      TO                                        
005570                 WS-MRK-TAB-LAST-ETAG (WS-MRK-IDX)                        
005580             MOVE DOC-TIMESTAMP TO                                        
005590                 WS-MRK-TAB-LAST-TS (WS-MRK-IDX)                          
005600         ELSE                                                             
005610             IF WS-MRK-COUNT < WS-MRK-MAX                                 
005620                 ADD 1 TO WS-MRK-COUNT                                    
005630                 MOVE WS-MRK-KEY-32 TO                                    
005640                     WS-MRK-TAB-PK (WS-MRK-COUNT)                         
005650                 MOVE DOC-SRC-KEY   TO                                    
005660                     WS-MRK-TAB-LAST-KEY (WS-MRK-COUNT)                   
005670                 MOVE DOC-ETAG      TO                                    
005680                     WS-MRK-TAB-LAST-ETAG (WS-MRK-COUNT)                  
005690                 MOVE DOC-TIMESTAMP TO                                    
005700                     WS-MRK-TAB-LAST-TS (WS-MRK-COUNT)                    
005710             ELSE                                                         
005720                 DISPLAY "PLSXTR01 - MARKER TABLE FULL"                   
005730             END-IF                                                       
005740         END-IF                                                           
005750     END-IF.                                                              
005760*                                                                         
005770* ----------------------------------------------------------              
005780* FIND-MARKER-ENTRY - LINEAR LOOKUP OF THE MARKER TABLE BY                
005790* THE PROVIDER#BRANCH#TYPE KEY JUST BUILT IN WS-MARKER-                   
005800* BUILD.  WS-MRK-IDX POINTS AT THE MATCH.                                 
005810* ----------------------------------------------------------              
005820 FIND-MARKER-ENTRY.                                                       
005830     MOVE "N" TO WS-MRK-FOUND-FLAG.                                       
005840     MOVE 0 TO WS-MRK-IDX.                                                
005850     PERFORM SCAN-MARKER-TABLE                                            
005860         VARYING WS-MRK-SCAN-IDX FROM 1 BY 1                              
005870         UNTIL WS-MRK-SCAN-IDX > WS-MRK-COUNT                             
005880            OR WS-MRK-ENTRY-WAS-FOUND.                                    
005890 SCAN-MARKER-TABLE.                                                       
005900     IF WS-MRK-TAB-PK (WS-MRK-SCAN-IDX) = WS-MRK-KEY-32                   
005910         MOVE "Y" TO WS-MRK-FOUND-FLAG                                    
005920         MOVE WS-MRK-SCAN-IDX TO WS-MRK-IDX                               
005930     END-IF.                                                              
005940*                                                                         
005950* ----------------------------------------------------------              
005960* ESTABLISH-RUN-TIMESTAMP - CAPTURES THE RUN CLOCK ONCE AS                
005970* THE DOCUMENT TIMESTAMP.  Y2K-014 - CCYY CARRIES A FULL                  
005980* FOUR-DIGIT CENTURY.                                                     
005990* ----------------------------------------------------------              
006000 ESTABLISH-RUN-TIMESTAMP.                                                 
006010     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
006020     ACCEPT WS-NOW-HHMMSSHH FROM TIME.                                    
006030     MOVE WS-TODAY-CCYYMMDD (1:4) TO WS-RUN-CCYY.                         
006040     MOVE WS-TODAY-CCYYMMDD (5:2) TO WS-RUN-MM.                           
006050     MOVE WS-TODAY-CCYYMMDD (7:2) TO WS-RUN-DD.                           
006060     MOVE WS-NOW-HHMMSSHH (1:2)   TO WS-RUN-HH.                           
006070     MOVE WS-NOW-HHMMSSHH (3:2)   TO WS-RUN-MN.                           
006080     MOVE WS-NOW-HHMMSSHH (5:2)   TO WS-RUN-SS.                           
006090     MOVE WS-RUN-CCYY TO WS-RTT-CCYY.                                     
006100     MOVE WS-RUN-MM   TO WS-RTT-MM.                                       
006110     MOVE WS-RUN-DD   TO WS-RTT-DD.                                       
006120     MOVE WS-RUN-HH   TO WS-RTT-HH.                                       
006130     MOVE WS-RUN-MN   TO WS-RTT-MN.                                       
006140     MOVE WS-RUN-SS   TO WS-RTT-SS.                                       
