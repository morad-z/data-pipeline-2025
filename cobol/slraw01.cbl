000100*****************************************************************         
000110*  SLRAW01 - FILE-CONTROL FRAGMENT FOR ONE PROVIDER ITEM FILE             
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  THE ACTUAL FILE NAME IS SUPPLIED AT RUN TIME IN                        
000140*  WS-RAW-ASSIGN-NAME (BUILT BY PLSXTR01 FROM THE SELECTED-FILE           
000150*  RECORD) - ONE PHYSICAL FILE PER ENTRY ON THE DRIVING LIST.             
000160*****************************************************************         
000170      SELECT RAW-ITEM-FILE ASSIGN TO WS-RAW-ASSIGN-NAME                   
000180          ORGANIZATION IS LINE SEQUENTIAL                                 
000190          FILE STATUS IS WS-RAW-FILE-STATUS.                              
