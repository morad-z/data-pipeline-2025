000100*****************************************************************         
000110*  WSROW01 - IN-MEMORY MASTER PRICE-ITEM STORE                            
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  HELD AS A KEYED TABLE THROUGH THE CONSUMER RUN AND WRITTEN TO          
000140*  PRICE-ROW-FILE SORTED BY KEY AT END-OF-JOB - NO INDEXED FILE           
000150*  SUPPORT ON THIS PLATFORM, SO THE UPSERT KEY IS ENFORCED HERE IN        
000160*  WORKING STORAGE INSTEAD (SEE DESIGN NOTE HD-0261).                     
000170*****************************************************************         
000180      77  WS-ROW-COUNT                PIC 9(4) COMP VALUE 0.              
000190      77  WS-ROW-IDX                  PIC 9(4) COMP.                      
000200      77  WS-ROW-FOUND-IDX            PIC 9(4) COMP.                      
000210      77  WS-ROW-INSERT-COUNT         PIC 9(4) COMP VALUE 0.              
000220      77  WS-ROW-UPDATE-COUNT         PIC 9(4) COMP VALUE 0.              
000230      01  WS-ROW-TABLE-AREA.                                              
000240          05  WS-ROW-ENTRY OCCURS 1 TO 5000 TIMES                         
000250                  DEPENDING ON WS-ROW-COUNT                               
000260                  INDEXED BY WS-ROW-TAB-IDX.                              
000270              10  WS-ROW-PROVIDER     PIC X(12).                          
000280              10  WS-ROW-BRANCH       PIC X(07).                          
000290              10  WS-ROW-DOC-TYPE     PIC X(10).                          
000300              10  WS-ROW-TS           PIC X(20).                          
000310              10  WS-ROW-PRODUCT      PIC X(40).                          
000320              10  WS-ROW-UNIT         PIC X(15).                          
000330              10  WS-ROW-PRICE        PIC S9(7)V99 COMP-3.                
000340              10  WS-ROW-SRC-KEY      PIC X(80).                          
000350              10  WS-ROW-ETAG         PIC X(32).                          
000360              10  WS-ROW-UPDATED-AT   PIC X(20).                          
000370              10  FILLER              PIC X(05).                          
