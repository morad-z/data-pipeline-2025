000100*****************************************************************         
000110*  SLREJ01 - FILE-CONTROL FRAGMENT FOR THE DEAD-LETTER (REJECT)           
000120*  FILE.  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GRP         
000130*****************************************************************         
000140      SELECT REJECT-FILE ASSIGN TO "REJFILE"                              
000150          ORGANIZATION IS LINE SEQUENTIAL                                 
000160          FILE STATUS IS WS-REJ-FILE-STATUS.                              
