000100*****************************************************************         
000110*  FDMRK01 - RECORD LAYOUT FOR THE LAST-RUN MARKER FILE                   
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  ONE RECORD PER (PROVIDER, BRANCH, TYPE) COMBINATION SEEN.              
000140*****************************************************************         
000150      FD  MARKER-FILE                                                     
000160          LABEL RECORDS ARE STANDARD.                                     
000170      01  MARKER-RECORD.                                                  
000180          05  MRK-PK                  PIC X(32).                          
000190          05  MRK-LAST-KEY            PIC X(80).                          
000200          05  MRK-LAST-ETAG           PIC X(32).                          
000210          05  MRK-LAST-TS             PIC X(20).                          
000220          05  FILLER                  PIC X(16).                          
