000100*****************************************************************         
000110*  SLSEL01 - FILE-CONTROL FRAGMENT FOR THE SELECTED-FILES LIST            
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*****************************************************************         
000140      SELECT SELECTED-FILE ASSIGN TO "SELFILE"                            
000150          ORGANIZATION IS LINE SEQUENTIAL                                 
000160          FILE STATUS IS WS-SEL-FILE-STATUS.                              
