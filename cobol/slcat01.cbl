000100*****************************************************************         
000110*  SLCAT01 - FILE-CONTROL FRAGMENT FOR THE PROVIDER CATALOG FILE          
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*****************************************************************         
000140      SELECT CATALOG-FILE ASSIGN TO "CATFILE"                             
000150          ORGANIZATION IS LINE SEQUENTIAL                                 
000160          FILE STATUS IS WS-CAT-FILE-STATUS.                              
