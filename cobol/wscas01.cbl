000100*****************************************************************         
000110*  WSCAS01 - CASE-FOLDING TABLES AND PROMOTION-KEYWORD TABLE              
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  UPPER/LOWER-ALPHA PAIR IS THE SAME IDIOM THE VENDOR SYSTEM             
000140*  USES FOR INSPECT ... CONVERTING.  THE PROMO-KEYWORD TABLE              
000150*  CARRIES BOTH THE ENGLISH WORD AND THE PROVIDERS' OWN HEBREW-           
000160*  TRANSLITERATED WORD FOR "PROMOTION" PER THE CLASSIFY RULE,             
000170*  EACH ENTRY PAIRED WITH ITS OWN LENGTH SINCE THE TWO WORDS ARE          
000180*  NOT THE SAME SIZE.                                                     
000190*****************************************************************         
000200      77  WS-UPPER-ALPHA               PIC X(26)                          
000210              VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
000220      77  WS-LOWER-ALPHA               PIC X(26)                          
000230              VALUE "abcdefghijklmnopqrstuvwxyz".                         
000240      77  WS-PROMO-KEYWORD-IDX         PIC 9(01) COMP.                    
000250      77  WS-PROMO-KEYWORD-MAX         PIC 9(01) COMP VALUE 2.            
000260      01  WS-PROMO-KEYWORD-TABLE.                                         
000270          05  FILLER                 PIC X(10) VALUE "promo     ".        
000280          05  FILLER                 PIC 9(02) VALUE 05.                  
000290          05  FILLER                 PIC X(10) VALUE "mivtza    ".        
000300          05  FILLER                 PIC 9(02) VALUE 06.                  
000310      01  WS-PROMO-KEYWORDS REDEFINES WS-PROMO-KEYWORD-TABLE.             
000320          05  WS-PROMO-KEYWORD-ENTRY OCCURS 2 TIMES.                      
000330              10  WS-PROMO-KEYWORD       PIC X(10).                       
000340              10  WS-PROMO-KEYWORD-LEN   PIC 9(02).                       
