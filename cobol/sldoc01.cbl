000100*****************************************************************         
000110*  SLDOC01 - FILE-CONTROL FRAGMENT FOR THE PROCESSED-DOCUMENTS            
000120*  FILE.  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GRP         
000130*****************************************************************         
000140      SELECT DOCUMENT-FILE ASSIGN TO "DOCFILE"                            
000150          ORGANIZATION IS LINE SEQUENTIAL                                 
000160          FILE STATUS IS WS-DOC-FILE-STATUS.                              
