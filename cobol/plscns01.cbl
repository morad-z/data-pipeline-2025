000100************************************************************              
000110* PLSCNS01 - PRICE LIST ETL - STAGE 3, BATCH CONSUMER LOOP                
000120* READS THE PROCESSED-DOCUMENTS FILE STAGE 2 WROTE, ONE                   
000130* HEADER PLUS ITS ITEM LINES AT A TIME.  NORMALIZES EACH                  
000140* DOCUMENT'S FIELDS, VALIDATES IT AGAINST THE SHOP'S                      
000150* BUSINESS RULES (COLLECTING EVERY VIOLATION, NOT JUST THE                
000160* FIRST), THEN EITHER FLATTENS IT INTO PRICE-ROWS AND                     
000170* UPSERTS EACH ROW INTO THE MASTER PRICE-ITEM STORE, OR                   
000180* DIVERTS IT TO THE DEAD-LETTER FILE WITH THE JOINED ERROR                
000190* TEXT.  EXTENDS THE RUN REPORT STAGE 1 STARTED WITH A                    
000200* PER-DOCUMENT SECTION AND THE FINAL CONTROL TOTALS.                      
000210************************************************************              
000220 IDENTIFICATION DIVISION.                                                 
000230 PROGRAM-ID. PLSCNS01.                                                    
000240 AUTHOR. LKW.                                                             
000250 INSTALLATION. RETAIL SYSTEMS GROUP.                                      
000260 DATE-WRITTEN. 06/23/1993.                                                
000270 DATE-COMPILED.                                                           
000280 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000290*                                                                         
000300************************************************************              
000310*                       C H A N G E   L O G                               
000320*-----------------------------------------------------------              
000330* DATE      BY   REQUEST    DESCRIPTION                                   
000340*-----------------------------------------------------------              
000350* 062393    LKW  INITIAL    ORIGINAL CONSUMER - NORMALIZE,                
000360*                           VALIDATE AND UPSERT INTO THE MASTER           
000370*                           PRICE-ITEM STORE, NO REJECT PATH YET.         
000380* 031894    LKW  CR-0531    ADDED THE REJECT (DEAD-LETTER) FILE -         
000390*                           INVALID DOCUMENTS WERE PREVIOUSLY JUST        
000400*                           SKIPPED WITH A DISPLAY.                       
000410* 092694    RH   HD-0209    VALIDATE-DOCUMENT NOW COLLECTS EVERY          
000420*                           VIOLATION AND JOINS THEM WITH ;               
000430*                           INSTEAD OF STOPPING AT THE FIRST ONE.         
000440* 051195    DMS  CR-0619    MASTER STORE UPSERT MADE IDEMPOTENT -         
000450*                           REPROCESSING THE SAME DOCUMENT NOW            
000460*                           UPDATES THE EXISTING ROW IN PLACE             
000470*                           INSTEAD OF DUPLICATING IT.                    
000480* 140296    LKW  HD-0261    PRICE-ROW-FILE IS NOW LOADED INTO             
000490*                           WORKING STORAGE AT OPEN AND REWRITTEN         
000500*                           WHOLE AT CLOSE SO THE UPSERT TABLE            
000510*                           SURVIVES ACROSS RUNS.                         
000520* 081096    RH   CR-0658    ADDED THE PER-DOCUMENT REPORT SECTION         
000530*                           - PROVIDER, BRANCH, TYPE, ITEM COUNT          
000540*                           AND OK/REJECT STATUS, ONE LINE PER            
000550*                           DOCUMENT CONSUMED.                            
000560* 270597    DMS  HD-0289    ADDED CONTROL-TOTALS SECTION AT END OF        
000570*                           REPORT - DOCUMENTS READ/OK/REJECTED,          
000580*                           ROWS UPSERTED, REJECTS WRITTEN.               
000590* 151097    LKW  CR-0715    SPLIT ROWS-UPSERTED INTO INSERT AND           
000600*                           UPDATE COUNTS ON THE CONTROL-TOTALS           
000610*                           LINE - OPERATIONS WANTED TO SEE HOW           
000620*                           MUCH WAS NEW.                                 
000630* 121598    RH   Y2K-014    YEAR-2000 REVIEW - WS-RUN-CCYY AND ALL        
000640*                           TIMESTAMP FIELDS ALREADY CARRY A FULL         
000650*                           FOUR-DIGIT CENTURY. CERTIFIED Y2K             
000660*                           COMPLIANT.                                    
000670* 030299    LKW  Y2K-014    RE-RAN CERTIFICATION AFTER HD-0261            
000680*                           CHANGE - NO WINDOWED YEAR LOGIC               
000690*                           INTRODUCED. NO FURTHER FINDINGS.              
000700* 112999    DMS  HD-0348    NORMALIZE-TYPE NOW DEFAULTS ANY               
000710*                           UNRECOGNIZED TYPE VALUE TO PRICESFULL         
000720*                           INSTEAD OF LEAVING IT BLANK FOR THE           
000730*                           VALIDATOR TO CATCH.                           
000740* 040500    RH   HD-0361    REJECT-RECORD ORIGINAL-MESSAGE COLUMN         
000750*                           NOW CARRIES THE FULL HEADER FIELD SET,        
000760*                           NOT JUST THE SOURCE KEY - EASIER TO           
000770*                           TRACE BACK TO THE FEED.                       
000780* 220801    LKW  CR-0761    GUARDED THE PRICE-ROW TABLE AGAINST           
000790*                           OVERFLOW - A PROVIDER'S FULL CATALOG          
000800*                           NOW EXCEEDS THE OLD 2000-ROW LIMIT,           
000810*                           RAISED TO 5000.                               
000820* 030603    DMS  HD-0389    CHECK-EACH-ITEM NOW REPORTS THE               
000830*                           1-BASED ITEM NUMBER IN THE VIOLATION          
000840*                           TEXT INSTEAD OF JUST AN ITEM - MUCH           
000850*                           FASTER TO TRACE ON A LARGE DOCUMENT.          
000860* 170904    RH   HD-0411    PRICE MUST-BE-NUMERIC-AND-NOT-NEGATIVE        
000870*                           CHECK ADDED TO CHECK-EACH-ITEM - A            
000880*                           FEED HAD STARTED SENDING NEGATIVE             
000890*                           DISCOUNTED PRICES.                            
000900************************************************************              
000910 ENVIRONMENT DIVISION.                                                    
000920 CONFIGURATION SECTION.                                                   
000930 SOURCE-COMPUTER. IBM-370.                                                
000940 OBJECT-COMPUTER. IBM-370.                                                
000950 SPECIAL-NAMES.                                                           
000960     C01 IS TOP-OF-FORM                                                   
000970     CLASS PLC-UPPER-CASE IS "A" THRU "Z"                                 
000980     CLASS PLC-LOWER-CASE IS "a" THRU "z"                                 
000990     UPSI-0 IS PLC-DEBUG-SWITCH.                                          
001000 INPUT-OUTPUT SECTION.                                                    
001010 FILE-CONTROL.                                                            
001020     COPY "sldoc01.cbl".                                                  
001030     COPY "slrej01.cbl".                                                  
001040     COPY "slrow01.cbl".                                                  
001050     COPY "slrpt01.cbl".                                                  
001060 DATA DIVISION.                                                           
001070 FILE SECTION.                                                            
001080     COPY "fddoc01.cbl".                                                  
001090     COPY "fdrej01.cbl".                                                  
001100     COPY "fdrow01.cbl".                                                  
001110     COPY "fdrpt01.cbl".                                                  
001120 WORKING-STORAGE SECTION.                                                 
001130     COPY "wsdte01.cbl".                                                  
001140     COPY "wscas01.cbl".                                                  
001150     COPY "wsitm01.cbl".                                                  
001160     COPY "wsrow01.cbl".                                                  
001170 01  WS-FILE-STATUS-AREA.                                                 
001180     05  WS-DOC-FILE-STATUS      PIC X(02) VALUE "00".                    
001190     05  WS-REJ-FILE-STATUS      PIC X(02) VALUE "00".                    
001200     05  WS-ROW-FILE-STATUS      PIC X(02) VALUE "00".                    
001210     05  WS-RPT-FILE-STATUS      PIC X(02) VALUE "00".                    
001220     05  FILLER                  PIC X(02).                               
001230 77  WS-DOC-EOF-FLAG              PIC X(01) VALUE "N".                    
001240     88  WS-AT-END-OF-DOCUMENTS       VALUE "Y".                          
001250 77  WS-ROW-LOAD-EOF-FLAG         PIC X(01) VALUE "N".                    
001260     88  WS-AT-END-OF-OLD-ROWS        VALUE "Y".                          
001270* DOCUMENT-HEADER WORKING COPY - MOVED OUT OF THE FD                      
001280* BEFORE NORMALIZE-DOCUMENT SO A REWIND ISN'T NEEDED.                     
001290 01  WS-DOC-HEADER-WORK.                                                  
001300     05  WS-DOC-PROVIDER         PIC X(12).                               
001310     05  WS-DOC-BRANCH           PIC X(07).                               
001320     05  WS-DOC-TYPE             PIC X(10).                               
001330         88  WS-DOC-TYPE-IS-PROMO    VALUE "promoFull ".                  
001340         88  WS-DOC-TYPE-IS-PRICES   VALUE "pricesFull".                  
001350     05  WS-DOC-TIMESTAMP        PIC X(20).                               
001360     05  WS-DOC-SRC-KEY          PIC X(80).                               
001370     05  WS-DOC-ETAG             PIC X(32).                               
001380 01  FILLER REDEFINES WS-DOC-HEADER-WORK.                                 
001390     05  FILLER                  PIC X(151).                              
001400     05  FILLER                  PIC X(10).                               
001410 77  WS-DOC-VALID-FLAG            PIC X(01) VALUE "Y".                    
001420     88  WS-DOC-IS-VALID              VALUE "Y".                          
001430     88  WS-DOC-IS-INVALID            VALUE "N".                          
001440 77  WS-DOC-STATUS-TEXT           PIC X(06).                              
001450 77  WS-REASON-TEXT               PIC X(60).                              
001460 77  WS-REASON-LEN                PIC 9(02) COMP.                         
001470 77  WS-ITEM-IDX-ED               PIC Z9.                                 
001480 01  WS-ERR-TEXT.                                                         
001490     05  WS-ERR-CHARS            PIC X(118).                              
001500     05  FILLER                  PIC X(02).                               
001510 77  WS-ERR-PTR                   PIC 9(03) COMP.                         
001520 77  WS-DOCS-READ                 PIC 9(07) COMP VALUE 0.                 
001530 77  WS-DOCS-OK                   PIC 9(07) COMP VALUE 0.                 
001540 77  WS-DOCS-REJECTED             PIC 9(07) COMP VALUE 0.                 
001550 77  WS-ROWS-UPSERTED             PIC 9(07) COMP VALUE 0.                 
001560 77  WS-REJECTS-WRITTEN           PIC 9(07) COMP VALUE 0.                 
001570 01  WS-REJ-ORIGINAL-BUILD.                                               
001580     05  FILLER                  PIC X(09) VALUE                          
001590             "PROVIDER=".                                                 
001600     05  WS-REJ-PROVIDER-OUT     PIC X(12).                               
001610     05  FILLER                  PIC X(08) VALUE                          
001620             " BRANCH=".                                                  
001630     05  WS-REJ-BRANCH-OUT       PIC X(07).                               
001640     05  FILLER                  PIC X(06) VALUE                          
001650             " TYPE=".                                                    
001660     05  WS-REJ-TYPE-OUT         PIC X(10).                               
001670     05  FILLER                  PIC X(04) VALUE                          
001680             " TS=".                                                      
001690     05  WS-REJ-TS-OUT           PIC X(20).                               
001700     05  FILLER                  PIC X(05) VALUE                          
001710             " KEY=".                                                     
001720     05  WS-REJ-KEY-OUT          PIC X(80).                               
001730     05  FILLER                  PIC X(06) VALUE                          
001740             " ETAG=".                                                    
001750     05  WS-REJ-ETAG-OUT         PIC X(32).                               
001760     05  FILLER                  PIC X(01) VALUE SPACES.                  
001770 01  FILLER REDEFINES WS-REJ-ORIGINAL-BUILD.                              
001780     05  WS-REJ-ORIGINAL-200     PIC X(200).                              
001790 01  WS-RPT-DOC-TITLE-LINE.                                               
001800     05  FILLER                  PIC X(37) VALUE                          
001810             "PRICE LIST ETL - DOCUMENT CONSUMER".                        
001820     05  FILLER                  PIC X(95) VALUE SPACES.                  
001830 01  WS-RPT-DOC-COLUMN-LINE.                                              
001840     05  FILLER                  PIC X(14) VALUE                          
001850             "PROVIDER".                                                  
001860     05  FILLER                  PIC X(09) VALUE                          
001870             "BRANCH".                                                    
001880     05  FILLER                  PIC X(12) VALUE                          
001890             "TYPE".                                                      
001900     05  FILLER                  PIC X(07) VALUE                          
001910             "ITEMS".                                                     
001920     05  FILLER                  PIC X(08) VALUE                          
001930             "STATUS".                                                    
001940     05  FILLER                  PIC X(82) VALUE SPACES.                  
001950 01  WS-RPT-DOC-LINE.                                                     
001960     05  WS-RDL-PROVIDER         PIC X(14).                               
001970     05  WS-RDL-BRANCH           PIC X(09).                               
001980     05  WS-RDL-TYPE             PIC X(12).                               
001990     05  WS-RDL-ITEMS            PIC ZZZ9.                                
002000     05  FILLER                  PIC X(03) VALUE SPACES.                  
002010     05  WS-RDL-STATUS           PIC X(08).                               
002020     05  WS-RDL-REASON           PIC X(82).                               
002030 01  WS-RPT-TOTALS-TITLE-LINE.                                            
002040     05  FILLER                  PIC X(20) VALUE                          
002050             "CONTROL TOTALS".                                            
002060     05  FILLER                  PIC X(112) VALUE SPACES.                 
002070 01  WS-RPT-TOTALS-LINE-1.                                                
002080     05  FILLER                  PIC X(18) VALUE                          
002090             "DOCUMENTS READ:".                                           
002100     05  WS-RTL-DOCS-READ        PIC ZZZZZZ9.                             
002110     05  FILLER                  PIC X(107) VALUE SPACES.                 
002120 01  WS-RPT-TOTALS-LINE-2.                                                
002130     05  FILLER                  PIC X(18) VALUE                          
002140             "DOCUMENTS OK:".                                             
002150     05  WS-RTL-DOCS-OK          PIC ZZZZZZ9.                             
002160     05  FILLER                  PIC X(107) VALUE SPACES.                 
002170 01  WS-RPT-TOTALS-LINE-3.                                                
002180     05  FILLER                  PIC X(18) VALUE                          
002190             "DOCUMENTS REJECTED:".                                       
002200     05  WS-RTL-DOCS-REJ         PIC ZZZZZZ9.                             
002210     05  FILLER                  PIC X(107) VALUE SPACES.                 
002220 01  WS-RPT-TOTALS-LINE-4.                                                
002230     05  FILLER                  PIC X(18) VALUE                          
002240             "ROWS UPSERTED:".                                            
002250     05  WS-RTL-ROWS-UPS         PIC ZZZZZZ9.                             
002260     05  FILLER                  PIC X(04) VALUE                          
002270             " (I=".                                                      
002280     05  WS-RTL-ROWS-INS         PIC ZZZZ9.                               
002290     05  FILLER                  PIC X(04) VALUE                          
002300             " U=".                                                       
002310     05  WS-RTL-ROWS-UPD         PIC ZZZZ9.                               
002320     05  FILLER                  PIC X(01) VALUE                          
002330             ")".                                                         
002340     05  FILLER                  PIC X(88) VALUE SPACES.                  
002350 01  WS-RPT-TOTALS-LINE-5.                                                
002360     05  FILLER                  PIC X(18) VALUE                          
002370             "REJECTS WRITTEN:".                                          
002380     05  WS-RTL-REJ-WRITTEN      PIC ZZZZZZ9.                             
002390     05  FILLER                  PIC X(107) VALUE SPACES.                 
002400 01  WS-RPT-DOC-BLANK-LINE.                                               
002410     05  FILLER                  PIC X(132) VALUE SPACES.                 
002420* NORMALIZE-DOCUMENT LEFT-TRIM WORK FIELDS - ONE PAIR                     
002430* PER HEADER FIELD WIDTH, SAME SHAPE AS STAGE 2'S OWN.                    
002440 77  WS-TRIM-SRC                  PIC X(40).                              
002450 77  WS-TRIM-POS                  PIC 9(02) COMP.                         
002460 77  WS-TRIM-LEN                  PIC 9(02) COMP.                         
002470 77  WS-TRIM-SRC-15               PIC X(15).                              
002480 77  WS-TRIM-POS-15               PIC 9(02) COMP.                         
002490 77  WS-TRIM-LEN-15               PIC 9(02) COMP.                         
002500 77  WS-TRIM-SRC-12               PIC X(12).                              
002510 77  WS-TRIM-POS-12               PIC 9(02) COMP.                         
002520 77  WS-TRIM-LEN-12               PIC 9(02) COMP.                         
002530 77  WS-TRIM-SRC-07               PIC X(07).                              
002540 77  WS-TRIM-POS-07               PIC 9(02) COMP.                         
002550 77  WS-TRIM-LEN-07               PIC 9(02) COMP.                         
002560 77  WS-TRIM-SRC-10               PIC X(10).                              
002570 77  WS-TRIM-POS-10               PIC 9(02) COMP.                         
002580 77  WS-TRIM-LEN-10               PIC 9(02) COMP.                         
002590 77  WS-TRIM-SRC-20               PIC X(20).                              
002600 77  WS-TRIM-POS-20               PIC 9(02) COMP.                         
002610 77  WS-TRIM-LEN-20               PIC 9(02) COMP.                         
002620 77  WS-LOWER-PROVIDER            PIC X(12).                              
002630 77  WS-TS-LAST-CHAR              PIC X(01).                              
002640 77  WS-TS-SCAN-POS               PIC 9(02) COMP.                         
002650 PROCEDURE DIVISION.                                                      
002660*                                                                         
002670* ----------------------------------------------------------              
002680* MAIN LINE - OPEN, DRIVE THE PROCESSED-DOCUMENTS FILE,                   
002690* CLOSE.                                                                  
002700* ----------------------------------------------------------              
002710 PROGRAM-BEGIN.                                                           
002720     PERFORM OPENING-PROCEDURE.                                           
002730     PERFORM MAIN-PROCESS.                                                
002740     PERFORM CLOSING-PROCEDURE.                                           
002750     GO TO PROGRAM-DONE.                                                  
002760 PROGRAM-EXIT.                                                            
002770     EXIT.                                                                
002780 PROGRAM-DONE.                                                            
002790     STOP RUN.                                                            
002800*                                                                         
002810* ----------------------------------------------------------              
002820* OPENING-PROCEDURE - OPEN THE DOCUMENT INPUT AND THE REJECT              
002830* FILE, EXTEND THE RUN REPORT STAGE 1 STARTED, THEN LOAD THE              
002840* MASTER PRICE-ITEM STORE INTO WORKING STORAGE - HD-0261.                 
002850* PRICE-ROW-FILE IS LINE SEQUENTIAL SO THE UPSERT-BY-KEY                  
002860* SEMANTICS ARE DONE IN MEMORY.                                           
002870* ----------------------------------------------------------              
002880 OPENING-PROCEDURE.                                                       
002890     OPEN INPUT DOCUMENT-FILE.                                            
002900     OPEN OUTPUT REJECT-FILE.                                             
002910     OPEN EXTEND REPORT-FILE.                                             
002920     PERFORM LOAD-PRICE-ROW-TABLE.                                        
002930     PERFORM ESTABLISH-RUN-TIMESTAMP.                                     
002940     PERFORM WRITE-DOC-REPORT-HEADINGS.                                   
002950*                                                                         
002960* ----------------------------------------------------------              
002970* LOAD-PRICE-ROW-TABLE - A MASTER STORE THAT WILL NOT OPEN                
002980* IS TREATED AS AN EMPTY TABLE - THE NORMAL CASE ON THE VERY              
002990* FIRST RUN.                                                              
003000* ----------------------------------------------------------              
003010 LOAD-PRICE-ROW-TABLE.                                                    
003020     MOVE 0 TO WS-ROW-COUNT.                                              
003030     MOVE "N" TO WS-ROW-LOAD-EOF-FLAG.                                    
003040     OPEN INPUT PRICE-ROW-FILE.                                           
003050     IF WS-ROW-FILE-STATUS = "00"                                         
003060         PERFORM READ-PRICE-ROW-RECORD                                    
003070         PERFORM STORE-PRICE-ROW-ENTRY                                    
003080             UNTIL WS-AT-END-OF-OLD-ROWS                                  
003090                OR WS-ROW-COUNT NOT < 5000                                
003100         CLOSE PRICE-ROW-FILE                                             
003110     END-IF.                                                              
003120 READ-PRICE-ROW-RECORD.                                                   
003130     READ PRICE-ROW-FILE                                                  
003140         AT END MOVE "Y" TO WS-ROW-LOAD-EOF-FLAG.                         
003150 STORE-PRICE-ROW-ENTRY.                                                   
003160     ADD 1 TO WS-ROW-COUNT.                                               
003170     MOVE ROW-PROVIDER    TO WS-ROW-PROVIDER    (WS-ROW-COUNT).           
003180     MOVE ROW-BRANCH      TO WS-ROW-BRANCH      (WS-ROW-COUNT).           
003190     MOVE ROW-DOC-TYPE    TO WS-ROW-DOC-TYPE    (WS-ROW-COUNT).           
003200     MOVE ROW-TS          TO WS-ROW-TS          (WS-ROW-COUNT).           
003210     MOVE ROW-PRODUCT     TO WS-ROW-PRODUCT     (WS-ROW-COUNT).           
003220     MOVE ROW-UNIT        TO WS-ROW-UNIT        (WS-ROW-COUNT).           
003230     MOVE ROW-PRICE       TO WS-ROW-PRICE       (WS-ROW-COUNT).           
003240     MOVE ROW-SRC-KEY     TO WS-ROW-SRC-KEY     (WS-ROW-COUNT).           
003250     MOVE ROW-ETAG        TO WS-ROW-ETAG        (WS-ROW-COUNT).           
003260     MOVE ROW-UPDATED-AT  TO                                              
003270         WS-ROW-UPDATED-AT (WS-ROW-COUNT).                                
003280     PERFORM READ-PRICE-ROW-RECORD.                                       
003290*                                                                         
003300* ----------------------------------------------------------              
003310* WRITE-PRICE-ROW-TABLE - REWRITES THE WHOLE MASTER STORE                 
003320* FROM THE UPDATED IN-MEMORY TABLE - HD-0261.                             
003330* ----------------------------------------------------------              
003340 WRITE-PRICE-ROW-TABLE.                                                   
003350     OPEN OUTPUT PRICE-ROW-FILE.                                          
003360     PERFORM WRITE-ONE-ROW-LINE                                           
003370         VARYING WS-ROW-IDX FROM 1 BY 1                                   
003380         UNTIL WS-ROW-IDX > WS-ROW-COUNT.                                 
003390     CLOSE PRICE-ROW-FILE.                                                
003400 WRITE-ONE-ROW-LINE.                                                      
003410     MOVE WS-ROW-PROVIDER    (WS-ROW-IDX) TO ROW-PROVIDER.                
003420     MOVE WS-ROW-BRANCH      (WS-ROW-IDX) TO ROW-BRANCH.                  
003430     MOVE WS-ROW-DOC-TYPE    (WS-ROW-IDX) TO ROW-DOC-TYPE.                
003440     MOVE WS-ROW-TS          (WS-ROW-IDX) TO ROW-TS.                      
003450     MOVE WS-ROW-PRODUCT     (WS-ROW-IDX) TO ROW-PRODUCT.                 
003460     MOVE WS-ROW-UNIT        (WS-ROW-IDX) TO ROW-UNIT.                    
003470     MOVE WS-ROW-PRICE       (WS-ROW-IDX) TO ROW-PRICE.                   
003480     MOVE WS-ROW-SRC-KEY     (WS-ROW-IDX) TO ROW-SRC-KEY.                 
003490     MOVE WS-ROW-ETAG        (WS-ROW-IDX) TO ROW-ETAG.                    
003500     MOVE WS-ROW-UPDATED-AT  (WS-ROW-IDX) TO ROW-UPDATED-AT.              
003510     WRITE PRICE-ROW-RECORD.                                              
003520*                                                                         
003530* ----------------------------------------------------------              
003540* CLOSING-PROCEDURE - REWRITE THE MASTER STORE, THEN APPEND               
003550* THE CONTROL-TOTALS SECTION TO THE RUN REPORT -                          
003560* HD-0289/CR-0715.                                                        
003570* ----------------------------------------------------------              
003580 CLOSING-PROCEDURE.                                                       
003590     CLOSE DOCUMENT-FILE.                                                 
003600     CLOSE REJECT-FILE.                                                   
003610     PERFORM WRITE-PRICE-ROW-TABLE.                                       
003620     PERFORM WRITE-CONTROL-TOTALS.                                        
003630     CLOSE REPORT-FILE.                                                   
003640*                                                                         
003650* ----------------------------------------------------------              
003660* MAIN-PROCESS - ONE PASS OF THE PROCESSED-DOCUMENTS FILE                 
003670* STAGE 2 WROTE.  EACH HEADER RECORD IS FOLLOWED BY DOC-                  
003680* ITEM-COUNT ITEM RECORDS.                                                
003690* ----------------------------------------------------------              
003700 MAIN-PROCESS.                                                            
003710     PERFORM READ-DOCUMENT-HEADER.                                        
003720     PERFORM PROCESS-ONE-DOCUMENT                                         
003730         UNTIL WS-AT-END-OF-DOCUMENTS.                                    
003740 READ-DOCUMENT-HEADER.                                                    
003750     READ DOCUMENT-FILE                                                   
003760         AT END MOVE "Y" TO WS-DOC-EOF-FLAG.                              
003770 PROCESS-ONE-DOCUMENT.                                                    
003780     ADD 1 TO WS-DOCS-READ.                                               
003790     MOVE DOC-PROVIDER   TO WS-DOC-PROVIDER.                              
003800     MOVE DOC-BRANCH     TO WS-DOC-BRANCH.                                
003810     MOVE DOC-TYPE       TO WS-DOC-TYPE.                                  
003820     MOVE DOC-TIMESTAMP  TO WS-DOC-TIMESTAMP.                             
003830     MOVE DOC-SRC-KEY    TO WS-DOC-SRC-KEY.                               
003840     MOVE DOC-ETAG       TO WS-DOC-ETAG.                                  
003850     MOVE DOC-ITEM-COUNT TO WS-ITEM-COUNT.                                
003860     PERFORM READ-DOCUMENT-ITEMS.                                         
003870     PERFORM NORMALIZE-DOCUMENT.                                          
003880     PERFORM VALIDATE-DOCUMENT.                                           
003890     IF WS-DOC-IS-VALID                                                   
003900         PERFORM FLATTEN-DOCUMENT-TO-ROWS                                 
003910         MOVE "OK" TO WS-DOC-STATUS-TEXT                                  
003920         ADD 1 TO WS-DOCS-OK                                              
003930     ELSE                                                                 
003940         PERFORM DIVERT-TO-REJECT                                         
003950         MOVE "REJECT" TO WS-DOC-STATUS-TEXT                              
003960         ADD 1 TO WS-DOCS-REJECTED                                        
003970     END-IF.                                                              
003980     PERFORM WRITE-DOCUMENT-LINE.                                         
003990     PERFORM READ-DOCUMENT-HEADER.                                        
004000*                                                                         
004010* ----------------------------------------------------------              
004020* READ-DOCUMENT-ITEMS - PULLS DOC-ITEM-COUNT ITEM RECORDS                 
004030* OFF THE FILE INTO THE ITEM TABLE, RAW, BEFORE                           
004040* NORMALIZATION TOUCHES ANY OF THEM.                                      
004050* ----------------------------------------------------------              
004060 READ-DOCUMENT-ITEMS.                                                     
004070     PERFORM READ-ONE-DOCUMENT-ITEM                                       
004080         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
004090         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.                               
004100 READ-ONE-DOCUMENT-ITEM.                                                  
004110     READ DOCUMENT-FILE                                                   
004120         AT END MOVE "Y" TO WS-DOC-EOF-FLAG.                              
004130     MOVE DOC-ITEM-PRODUCT TO WS-ITEM-PRODUCT (WS-ITEM-IDX).              
004140     MOVE DOC-ITEM-PRICE   TO WS-ITEM-PRICE   (WS-ITEM-IDX).              
004150     MOVE DOC-ITEM-UNIT    TO WS-ITEM-UNIT    (WS-ITEM-IDX).              
004160     MOVE "Y" TO WS-ITEM-FLAGS (WS-ITEM-IDX).                             
004170*                                                                         
004180* ----------------------------------------------------------              
004190* NORMALIZE-DOCUMENT - TRIM AND DEFAULT EVERY HEADER FIELD,               
004200* THEN NORMALIZE EACH ITEM, BEFORE VALIDATE- DOCUMENT EVER                
004210* LOOKS AT ANY OF THEM.                                                   
004220* ----------------------------------------------------------              
004230 NORMALIZE-DOCUMENT.                                                      
004240     PERFORM NORMALIZE-PROVIDER.                                          
004250     PERFORM NORMALIZE-BRANCH.                                            
004260     PERFORM NORMALIZE-TYPE.                                              
004270     PERFORM NORMALIZE-TIMESTAMP.                                         
004280     PERFORM NORMALIZE-ITEM                                               
004290         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
004300         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.                               
004310 NORMALIZE-PROVIDER.                                                      
004320     MOVE WS-DOC-PROVIDER TO WS-TRIM-SRC-12.                              
004330     PERFORM TRIM-LEFT-12.                                                
004340     MOVE WS-DOC-PROVIDER TO WS-LOWER-PROVIDER.                           
004350     INSPECT WS-LOWER-PROVIDER                                            
004360         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.                     
004370     MOVE WS-LOWER-PROVIDER TO WS-DOC-PROVIDER.                           
004380 TRIM-LEFT-12.                                                            
004390     PERFORM FIND-FIRST-NONSPACE-12                                       
004400         VARYING WS-TRIM-POS-12 FROM 1 BY 1                               
004410         UNTIL WS-TRIM-POS-12 > 12                                        
004420            OR WS-TRIM-SRC-12 (WS-TRIM-POS-12:1) NOT = SPACE.             
004430     IF WS-TRIM-POS-12 > 12                                               
004440         MOVE SPACES TO WS-DOC-PROVIDER                                   
004450     ELSE                                                                 
004460         SUBTRACT WS-TRIM-POS-12 FROM 13 GIVING WS-TRIM-LEN-12            
004470         MOVE WS-TRIM-SRC-12 (WS-TRIM-POS-12:WS-TRIM-LEN-12)              
004480             TO WS-DOC-PROVIDER                                           
004490     END-IF.                                                              
004500 FIND-FIRST-NONSPACE-12.                                                  
004510     CONTINUE.                                                            
004520*                                                                         
004530* ----------------------------------------------------------              
004540* NORMALIZE-BRANCH - AN EMPTY BRANCH DEFAULTS TO THE SHOP'S               
004550* OWN 'DEFAULT' BRANCH CODE.                                              
004560* ----------------------------------------------------------              
004570 NORMALIZE-BRANCH.                                                        
004580     MOVE WS-DOC-BRANCH TO WS-TRIM-SRC-07.                                
004590     PERFORM TRIM-LEFT-07.                                                
004600     IF WS-DOC-BRANCH = SPACES                                            
004610         MOVE "default" TO WS-DOC-BRANCH                                  
004620     END-IF.                                                              
004630 TRIM-LEFT-07.                                                            
004640     PERFORM FIND-FIRST-NONSPACE-07                                       
004650         VARYING WS-TRIM-POS-07 FROM 1 BY 1                               
004660         UNTIL WS-TRIM-POS-07 > 07                                        
004670            OR WS-TRIM-SRC-07 (WS-TRIM-POS-07:1) NOT = SPACE.             
004680     IF WS-TRIM-POS-07 > 07                                               
004690         MOVE SPACES TO WS-DOC-BRANCH                                     
004700     ELSE                                                                 
004710         SUBTRACT WS-TRIM-POS-07 FROM 08 GIVING WS-TRIM-LEN-07            
004720         MOVE WS-TRIM-SRC-07 (WS-TRIM-POS-07:WS-TRIM-LEN-07)              
004730             TO WS-DOC-BRANCH                                             
004740     END-IF.                                                              
004750 FIND-FIRST-NONSPACE-07.                                                  
004760     CONTINUE.                                                            
004770*                                                                         
004780* ----------------------------------------------------------              
004790* NORMALIZE-TYPE - HD-0348 - ANY VALUE OTHER THAN PRICESFULL              
004800* OR PROMOFULL DEFAULTS TO PRICESFULL INSTEAD OF BEING LEFT               
004810* FOR THE VALIDATOR TO CATCH.                                             
004820* ----------------------------------------------------------              
004830 NORMALIZE-TYPE.                                                          
004840     MOVE WS-DOC-TYPE TO WS-TRIM-SRC-10.                                  
004850     PERFORM TRIM-LEFT-10.                                                
004860     IF NOT WS-DOC-TYPE-IS-PROMO                                          
004870         IF NOT WS-DOC-TYPE-IS-PRICES                                     
004880             MOVE "pricesFull" TO WS-DOC-TYPE                             
004890         END-IF                                                           
004900     END-IF.                                                              
004910 TRIM-LEFT-10.                                                            
004920     PERFORM FIND-FIRST-NONSPACE-10                                       
004930         VARYING WS-TRIM-POS-10 FROM 1 BY 1                               
004940         UNTIL WS-TRIM-POS-10 > 10                                        
004950            OR WS-TRIM-SRC-10 (WS-TRIM-POS-10:1) NOT = SPACE.             
004960     IF WS-TRIM-POS-10 > 10                                               
004970         MOVE SPACES TO WS-DOC-TYPE                                       
004980     ELSE                                                                 
004990         SUBTRACT WS-TRIM-POS-10 FROM 11 GIVING WS-TRIM-LEN-10            
005000         MOVE WS-TRIM-SRC-10 (WS-TRIM-POS-10:WS-TRIM-LEN-10)              
005010             TO WS-DOC-TYPE                                               
005020     END-IF.                                                              
005030 FIND-FIRST-NONSPACE-10.                                                  
005040     CONTINUE.                                                            
005050*                                                                         
005060* ----------------------------------------------------------              
005070* NORMALIZE-TIMESTAMP - AN EMPTY TIMESTAMP DEFAULTS TO THE                
005080* CURRENT RUN TIMESTAMP, ALREADY IN THE SHOP'S CCYY-MM-                   
005090* DDTHH:MM:SSZ FORM.  A NON-BLANK VALUE IS TRUSTED AS-IS -                
005100* CHECK-TIMESTAMP CATCHES A BAD ONE.                                      
005110* ----------------------------------------------------------              
005120 NORMALIZE-TIMESTAMP.                                                     
005130     MOVE WS-DOC-TIMESTAMP TO WS-TRIM-SRC-20.                             
005140     PERFORM TRIM-LEFT-20.                                                
005150     IF WS-DOC-TIMESTAMP = SPACES                                         
005160         MOVE WS-RUN-TS-TEXT TO WS-DOC-TIMESTAMP                          
005170     END-IF.                                                              
005180 TRIM-LEFT-20.                                                            
005190     PERFORM FIND-FIRST-NONSPACE-20                                       
005200         VARYING WS-TRIM-POS-20 FROM 1 BY 1                               
005210         UNTIL WS-TRIM-POS-20 > 20                                        
005220            OR WS-TRIM-SRC-20 (WS-TRIM-POS-20:1) NOT = SPACE.             
005230     IF WS-TRIM-POS-20 > 20                                               
005240         MOVE SPACES TO WS-DOC-TIMESTAMP                                  
005250     ELSE                                                                 
005260         SUBTRACT WS-TRIM-POS-20 FROM 21 GIVING WS-TRIM-LEN-20            
005270         MOVE WS-TRIM-SRC-20 (WS-TRIM-POS-20:WS-TRIM-LEN-20)              
005280             TO WS-DOC-TIMESTAMP                                          
005290     END-IF.                                                              
005300 FIND-FIRST-NONSPACE-20.                                                  
005310     CONTINUE.                                                            
005320*                                                                         
005330* ----------------------------------------------------------              
005340* NORMALIZE-ITEM - TRIMS PRODUCT AND UNIT.  UNIT DEFAULTS TO              
005350* THE LITERAL 'UNIT' WHEN BLANK.  A PRICE THAT DID NOT COME               
005360* IN NUMERIC WAS ALREADY ZEROED BY STAGE 2 - NOTHING MORE TO              
005370* DO WITH IT HERE.                                                        
005380* ----------------------------------------------------------              
005390 NORMALIZE-ITEM.                                                          
005400     MOVE WS-ITEM-PRODUCT (WS-ITEM-IDX) TO WS-TRIM-SRC.                   
005410     PERFORM TRIM-LEFT-40.                                                
005420     MOVE ITM-PRODUCT TO WS-ITEM-PRODUCT (WS-ITEM-IDX).                   
005430     MOVE WS-ITEM-UNIT (WS-ITEM-IDX) TO WS-TRIM-SRC-15.                   
005440     PERFORM TRIM-LEFT-15.                                                
005450     IF ITM-UNIT = SPACES                                                 
005460         MOVE "unit" TO WS-ITEM-UNIT (WS-ITEM-IDX)                        
005470     ELSE                                                                 
005480         MOVE ITM-UNIT TO WS-ITEM-UNIT (WS-ITEM-IDX)                      
005490     END-IF.                                                              
005500*                                                                         
005510* ----------------------------------------------------------              
005520* TRIM-LEFT-40/TRIM-LEFT-15 - SHARED WITH STAGE 2 - TRIM                  
005530* INTO THE WS-ITEM SCRATCH FIELDS FROM WSITM01, ONE ITEM AT               
005540* A TIME.                                                                 
005550* ----------------------------------------------------------              
005560 TRIM-LEFT-40.                                                            
005570     PERFORM FIND-FIRST-NONSPACE-40                                       
005580         VARYING WS-TRIM-POS FROM 1 BY 1                                  
005590         UNTIL WS-TRIM-POS > 40                                           
005600            OR WS-TRIM-SRC (WS-TRIM-POS:1) NOT = SPACE.                   
005610     IF WS-TRIM-POS > 40                                                  
005620         MOVE SPACES TO ITM-PRODUCT                                       
005630     ELSE                                                                 
005640         SUBTRACT WS-TRIM-POS FROM 41 GIVING WS-TRIM-LEN                  
005650         MOVE WS-TRIM-SRC (WS-TRIM-POS:WS-TRIM-LEN)                       
005660             TO ITM-PRODUCT                                               
005670     END-IF.                                                              
005680 FIND-FIRST-NONSPACE-40.                                                  
005690     CONTINUE.                                                            
005700 TRIM-LEFT-15.                                                            
005710     PERFORM FIND-FIRST-NONSPACE-15                                       
005720         VARYING WS-TRIM-POS-15 FROM 1 BY 1                               
005730         UNTIL WS-TRIM-POS-15 > 15                                        
005740            OR WS-TRIM-SRC-15 (WS-TRIM-POS-15:1) NOT = SPACE.             
005750     IF WS-TRIM-POS-15 > 15                                               
005760         MOVE SPACES TO ITM-UNIT                                          
005770     ELSE                                                                 
005780         SUBTRACT WS-TRIM-POS-15 FROM 16 GIVING WS-TRIM-LEN-15            
005790         MOVE WS-TRIM-SRC-15 (WS-TRIM-POS-15:WS-TRIM-LEN-15)              
005800             TO ITM-UNIT                                                  
005810     END-IF.                                                              
005820 FIND-FIRST-NONSPACE-15.                                                  
005830     CONTINUE.                                                            
005840*                                                                         
005850* ----------------------------------------------------------              
005860* VALIDATE-DOCUMENT - HD-0209 - EVERY RULE RUNS AND ANY                   
005870* VIOLATION IS APPENDED TO WS-ERR-TEXT, NOT JUST THE FIRST                
005880* ONE FOUND.                                                              
005890* ----------------------------------------------------------              
005900 VALIDATE-DOCUMENT.                                                       
005910     MOVE "Y" TO WS-DOC-VALID-FLAG.                                       
005920     MOVE SPACES TO WS-ERR-TEXT.                                          
005930     MOVE 1 TO WS-ERR-PTR.                                                
005940     PERFORM CHECK-PROVIDER.                                              
005950     PERFORM CHECK-BRANCH.                                                
005960     PERFORM CHECK-TYPE.                                                  
005970     PERFORM CHECK-TIMESTAMP.                                             
005980     PERFORM CHECK-ITEM-COUNT.                                            
005990     IF WS-ITEM-COUNT > 0                                                 
006000         PERFORM CHECK-EACH-ITEM                                          
006010             VARYING WS-ITEM-IDX FROM 1 BY 1                              
006020             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT                            
006030     END-IF.                                                              
006040 CHECK-PROVIDER.                                                          
006050     IF WS-DOC-PROVIDER = SPACES                                          
006060         MOVE "provider is too short" TO WS-REASON-TEXT                   
006070         PERFORM APPEND-ERROR-REASON                                      
006080     END-IF.                                                              
006090 CHECK-BRANCH.                                                            
006100     IF WS-DOC-BRANCH = SPACES                                            
006110         MOVE "branch is too short" TO WS-REASON-TEXT                     
006120         PERFORM APPEND-ERROR-REASON                                      
006130     END-IF.                                                              
006140 CHECK-TYPE.                                                              
006150     IF NOT WS-DOC-TYPE-IS-PROMO                                          
006160         IF NOT WS-DOC-TYPE-IS-PRICES                                     
006170             MOVE "type must be pricesFull or promoFull"                  
006180                 TO WS-REASON-TEXT                                        
006190             PERFORM APPEND-ERROR-REASON                                  
006200         END-IF                                                           
006210     END-IF.                                                              
006220*                                                                         
006230* ----------------------------------------------------------              
006240* CHECK-TIMESTAMP - THE ONLY SHAPE RULE THE VALIDATOR                     
006250* ENFORCES ON THE TIMESTAMP IS THE TRAILING Z.                            
006260* ----------------------------------------------------------              
006270 CHECK-TIMESTAMP.                                                         
006280     IF WS-DOC-TIMESTAMP = SPACES                                         
006290         MOVE "timestamp must end with Z" TO WS-REASON-TEXT               
006300         PERFORM APPEND-ERROR-REASON                                      
006310     ELSE                                                                 
006320         PERFORM FIND-TIMESTAMP-END                                       
006330         IF WS-TS-LAST-CHAR NOT = "Z"                                     
006340             MOVE "timestamp must end with Z"                             
006350                 TO WS-REASON-TEXT                                        
006360             PERFORM APPEND-ERROR-REASON                                  
006370         END-IF                                                           
006380     END-IF.                                                              
006390 FIND-TIMESTAMP-END.                                                      
006400     MOVE SPACE TO WS-TS-LAST-CHAR.                                       
006410     PERFORM SCAN-TIMESTAMP-FROM-RIGHT                                    
006420         VARYING WS-TS-SCAN-POS FROM 20 BY -1                             
006430         UNTIL WS-TS-SCAN-POS = 0                                         
006440            OR WS-TS-LAST-CHAR NOT = SPACE.                               
006450 SCAN-TIMESTAMP-FROM-RIGHT.                                               
006460     IF WS-DOC-TIMESTAMP (WS-TS-SCAN-POS:1) NOT = SPACE                   
006470         MOVE WS-DOC-TIMESTAMP (WS-TS-SCAN-POS:1)                         
006480             TO WS-TS-LAST-CHAR                                           
006490     END-IF.                                                              
006500 CHECK-ITEM-COUNT.                                                        
006510     IF WS-ITEM-COUNT = 0                                                 
006520         MOVE "items must be a non-empty array"                           
006530             TO WS-REASON-TEXT                                            
006540         PERFORM APPEND-ERROR-REASON                                      
006550     END-IF.                                                              
006560*                                                                         
006570* ----------------------------------------------------------              
006580* CHECK-EACH-ITEM - HD-0389/HD-0411 - EACH VIOLATION NAMES                
006590* ITS 1-BASED ITEM NUMBER.  PRICE MUST BE NUMERIC AND NOT                 
006600* NEGATIVE.                                                               
006610* ----------------------------------------------------------              
006620 CHECK-EACH-ITEM.                                                         
006630     MOVE WS-ITEM-IDX TO WS-ITEM-IDX-ED.                                  
006640     IF WS-ITEM-PRODUCT (WS-ITEM-IDX) = SPACES                            
006650         STRING "item " DELIMITED BY SIZE                                 
006660             WS-ITEM-IDX-ED DELIMITED BY SIZE                             
006670             " product is blank" DELIMITED BY SIZE                        
006680             INTO WS-REASON-TEXT                                          
006690         PERFORM APPEND-ERROR-REASON                                      
006700     END-IF.                                                              
006710     IF WS-ITEM-UNIT (WS-ITEM-IDX) = SPACES                               
006720         STRING "item " DELIMITED BY SIZE                                 
006730             WS-ITEM-IDX-ED DELIMITED BY SIZE                             
006740             " unit is blank" DELIMITED BY SIZE                           
006750             INTO WS-REASON-TEXT                                          
006760         PERFORM APPEND-ERROR-REASON                                      
006770     END-IF.                                                              
006780     IF WS-ITEM-PRICE (WS-ITEM-IDX) < 0                                   
006790         STRING "item " DELIMITED BY SIZE                                 
006800             WS-ITEM-IDX-ED DELIMITED BY SIZE                             
006810             " price must not be negative" DELIMITED BY SIZE              
006820             INTO WS-REASON-TEXT                                          
006830         PERFORM APPEND-ERROR-REASON                                      
006840     END-IF.                                                              
006850*                                                                         
006860* ----------------------------------------------------------              
006870* APPEND-ERROR-REASON - JOINS WS-REASON-TEXT ONTO WS-ERR-                 
006880* TEXT WITH '; ' BETWEEN ENTRIES, USING A POINTER SO EACH                 
006890* CALL PICKS UP WHERE THE LAST ONE LEFT OFF.                              
006900* ----------------------------------------------------------              
006910 APPEND-ERROR-REASON.                                                     
006920     MOVE "N" TO WS-DOC-VALID-FLAG.                                       
006930     PERFORM FIND-REASON-LENGTH.                                          
006940     IF WS-ERR-PTR > 1                                                    
006950         STRING "; " DELIMITED BY SIZE                                    
006960             WS-REASON-TEXT (1:WS-REASON-LEN) DELIMITED BY SIZE           
006970             INTO WS-ERR-TEXT                                             
006980             WITH POINTER WS-ERR-PTR                                      
006990     ELSE                                                                 
007000         STRING WS-REASON-TEXT (1:WS-REASON-LEN)                          
007010                 DELIMITED BY SIZE                                        
007020             INTO WS-ERR-TEXT                                             
007030             WITH POINTER WS-ERR-PTR                                      
007040     END-IF.                                                              
007050 FIND-REASON-LENGTH.                                                      
007060     MOVE 60 TO WS-REASON-LEN.                                            
007070     PERFORM SCAN-REASON-FROM-RIGHT                                       
007080         VARYING WS-REASON-LEN FROM 60 BY -1                              
007090         UNTIL WS-REASON-LEN = 0                                          
007100            OR WS-REASON-TEXT (WS-REASON-LEN:1) NOT = SPACE.              
007110 SCAN-REASON-FROM-RIGHT.                                                  
007120     CONTINUE.                                                            
007130*                                                                         
007140* ----------------------------------------------------------              
007150* FLATTEN-DOCUMENT-TO-ROWS - CR-0619 - ONE ROW PER ITEM.                  
007160* DUPLICATE KEYS WITHIN ONE DOCUMENT: LAST ITEM WINS, SINCE               
007170* EACH IS UPSERTED IN ITEM ORDER.                                         
007180* ----------------------------------------------------------              
007190 FLATTEN-DOCUMENT-TO-ROWS.                                                
007200     PERFORM UPSERT-PRICE-ROW                                             
007210         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
007220         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.                               
007230*                                                                         
007240* ----------------------------------------------------------              
007250* UPSERT-PRICE-ROW - KEY IS PROVIDER+BRANCH+DOC-TYPE+                     
007260* TS+PRODUCT.  A MATCHING KEY UPDATES UNIT, PRICE, SRC-KEY,               
007270* ETAG AND UPDATED-AT IN PLACE.  A NEW KEY IS INSERTED WITH               
007280* UPDATED-AT SET TO THE RUN TIMESTAMP.                                    
007290* ----------------------------------------------------------              
007300 UPSERT-PRICE-ROW.                                                        
007310     PERFORM FIND-ROW-BY-KEY.                                             
007320     IF WS-ROW-FOUND-IDX > 0                                              
007330         MOVE WS-ITEM-UNIT  (WS-ITEM-IDX) TO                              
007340             WS-ROW-UNIT (WS-ROW-FOUND-IDX)                               
007350         MOVE WS-ITEM-PRICE (WS-ITEM-IDX) TO                              
007360             WS-ROW-PRICE (WS-ROW-FOUND-IDX)                              
007370         MOVE WS-DOC-SRC-KEY TO                                           
007380             WS-ROW-SRC-KEY (WS-ROW-FOUND-IDX)                            
007390         MOVE WS-DOC-ETAG TO                                              
007400             WS-ROW-ETAG (WS-ROW-FOUND-IDX)                               
007410         MOVE WS-RUN-TS-TEXT TO                                           
007420             WS-ROW-UPDATED-AT (WS-ROW-FOUND-IDX)                         
007430         ADD 1 TO WS-ROW-UPDATE-COUNT                                     
007440     ELSE                                                                 
007450         IF WS-ROW-COUNT < 5000                                           
007460             ADD 1 TO WS-ROW-COUNT                                        
007470             MOVE WS-DOC-PROVIDER TO                                      
007480                 WS-ROW-PROVIDER (WS-ROW-COUNT)                           
007490             MOVE WS-DOC-BRANCH TO                                        
007500                 WS-ROW-BRANCH (WS-ROW-COUNT)                             
007510             MOVE WS-DOC-TYPE TO                                          
007520                 WS-ROW-DOC-TYPE (WS-ROW-COUNT)                           
007530             MOVE WS-DOC-TIMESTAMP TO                                     
007540                 WS-ROW-TS (WS-ROW-COUNT)                                 
007550             MOVE WS-ITEM-PRODUCT (WS-ITEM-IDX) TO                        
007560                 WS-ROW-PRODUCT (WS-ROW-COUNT)                            
007570             MOVE WS-ITEM-UNIT (WS-ITEM-IDX) TO                           
007580                 WS-ROW-UNIT (WS-ROW-COUNT)                               
007590             MOVE WS-ITEM-PRICE (WS-ITEM-IDX) TO                          
007600                 WS-ROW-PRICE (WS-ROW-COUNT)                              
007610             MOVE WS-DOC-SRC-KEY TO                                       
007620                 WS-ROW-SRC-KEY (WS-ROW-COUNT)                            
007630             MOVE WS-DOC-ETAG TO                                          
007640                 WS-ROW-ETAG (WS-ROW-COUNT)                               
007650             MOVE WS-RUN-TS-TEXT TO                                       
007660                 WS-ROW-UPDATED-AT (WS-ROW-COUNT)                         
007670             ADD 1 TO WS-ROW-INSERT-COUNT                                 
007680         ELSE                                                             
007690             DISPLAY "PLSCNS01 - PRICE ROW TABLE FULL"                    
007700         END-IF                                                           
007710     END-IF.                                                              
007720     ADD 1 TO WS-ROWS-UPSERTED.                                           
007730*                                                                         
007740* ----------------------------------------------------------              
007750* FIND-ROW-BY-KEY - LINEAR LOOKUP OF THE MASTER STORE BY                  
007760* PROVIDER+BRANCH+DOC-TYPE+TS+PRODUCT.  WS-ROW-FOUND -IDX IS              
007770* ZERO WHEN NO ENTRY MATCHES.                                             
007780* ----------------------------------------------------------              
007790 FIND-ROW-BY-KEY.                                                         
007800     MOVE 0 TO WS-ROW-FOUND-IDX.                                          
007810     PERFORM SCAN-ROW-TABLE                                               
007820         VARYING WS-ROW-IDX FROM 1 BY 1                                   
007830         UNTIL WS-ROW-IDX > WS-ROW-COUNT                                  
007840            OR WS-ROW-FOUND-IDX > 0.                                      
007850 SCAN-ROW-TABLE.                                                          
007860     IF WS-ROW-PROVIDER (WS-ROW-IDX) = WS-DOC-PROVIDER                    
007870        AND WS-ROW-BRANCH   (WS-ROW-IDX) = WS-DOC-BRANCH                  
007880        AND WS-ROW-DOC-TYPE (WS-ROW-IDX) = WS-DOC-TYPE                    
007890        AND WS-ROW-TS       (WS-ROW-IDX) = WS-DOC-TIMESTAMP               
007900        AND WS-ROW-PRODUCT  (WS-ROW-IDX) =                                
007910            WS-ITEM-PRODUCT (WS-ITEM-IDX)                                 
007920         MOVE WS-ROW-IDX TO WS-ROW-FOUND-IDX                              
007930     END-IF.                                                              
007940*                                                                         
007950* ----------------------------------------------------------              
007960* DIVERT-TO-REJECT - CR-0531/HD-0361 - WRITES THE JOINED                  
007970* ERROR TEXT AND THE FULL HEADER FIELD SET SO THE FEED CAN                
007980* BE TRACED BACK.                                                         
007990* ----------------------------------------------------------              
008000 DIVERT-TO-REJECT.                                                        
008010     MOVE WS-ERR-TEXT TO REJ-ERROR.                                       
008020     MOVE WS-DOC-PROVIDER  TO WS-REJ-PROVIDER-OUT.                        
008030     MOVE WS-DOC-BRANCH    TO WS-REJ-BRANCH-OUT.                          
008040     MOVE WS-DOC-TYPE      TO WS-REJ-TYPE-OUT.                            
008050     MOVE WS-DOC-TIMESTAMP TO WS-REJ-TS-OUT.                              
008060     MOVE WS-DOC-SRC-KEY   TO WS-REJ-KEY-OUT.                             
008070     MOVE WS-DOC-ETAG      TO WS-REJ-ETAG-OUT.                            
008080     MOVE WS-REJ-ORIGINAL-200 TO REJ-ORIGINAL.                            
008090     WRITE REJECT-RECORD.                                                 
008100     ADD 1 TO WS-REJECTS-WRITTEN.                                         
008110*                                                                         
008120* ----------------------------------------------------------              
008130* WRITE-DOC-REPORT-HEADINGS - CR-0658 - TITLE AND COLUMN                  
008140* LINES FOR THE PER-DOCUMENT SECTION APPENDED TO THE STAGE 1              
008150* REPORT.                                                                 
008160* ----------------------------------------------------------              
008170 WRITE-DOC-REPORT-HEADINGS.                                               
008180     WRITE REPORT-RECORD FROM WS-RPT-DOC-BLANK-LINE.                      
008190     WRITE REPORT-RECORD FROM WS-RPT-DOC-TITLE-LINE.                      
008200     WRITE REPORT-RECORD FROM WS-RPT-DOC-COLUMN-LINE.                     
008210 WRITE-DOCUMENT-LINE.                                                     
008220     MOVE WS-DOC-PROVIDER TO WS-RDL-PROVIDER.                             
008230     MOVE WS-DOC-BRANCH   TO WS-RDL-BRANCH.                               
008240     MOVE WS-DOC-TYPE     TO WS-RDL-TYPE.                                 
008250     MOVE WS-ITEM-COUNT   TO WS-RDL-ITEMS.                                
008260     MOVE WS-DOC-STATUS-TEXT TO WS-RDL-STATUS.                            
008270     IF WS-DOC-IS-INVALID                                                 
008280         MOVE WS-ERR-TEXT (1:82) TO WS-RDL-REASON                         
008290     ELSE                                                                 
008300         MOVE SPACES TO WS-RDL-REASON                                     
008310     END-IF.                                                              
008320     WRITE REPORT-RECORD FROM WS-RPT-DOC-LINE.                            
008330*                                                                         
008340* ----------------------------------------------------------              
008350* WRITE-CONTROL-TOTALS - HD-0289/CR-0715 - DOCUMENTS                      
008360* READ/OK/REJECTED, ROWS UPSERTED SPLIT INTO INSERTS AND                  
008370* UPDATES, AND REJECTS WRITTEN.                                           
008380* ----------------------------------------------------------              
008390 WRITE-CONTROL-TOTALS.                                                    
008400     WRITE REPORT-RECORD FROM WS-RPT-DOC-BLANK-LINE.                      
008410     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-TITLE-LINE.                   
008420     MOVE WS-DOCS-READ TO WS-RTL-DOCS-READ.                               
008430     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE-1.                       
008440     MOVE WS-DOCS-OK TO WS-RTL-DOCS-OK.                                   
008450     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE-2.                       
008460     MOVE WS-DOCS-REJECTED TO WS-RTL-DOCS-REJ.                            
008470     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE-3.                       
008480     MOVE WS-ROWS-UPSERTED TO WS-RTL-ROWS-UPS.                            
008490     MOVE WS-ROW-INSERT-COUNT TO WS-RTL-ROWS-INS.                         
008500     MOVE WS-ROW-UPDATE-COUNT TO WS-RTL-ROWS-UPD.                         
008510     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE-4.                       
008520     MOVE WS-REJECTS-WRITTEN TO WS-RTL-REJ-WRITTEN.                       
008530     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE-5.                       
008540*                                                                         
008550* ----------------------------------------------------------              
008560* ESTABLISH-RUN-TIMESTAMP - CAPTURES THE RUN CLOCK ONCE,                  
008570* USED AS THE DEFAULT DOCUMENT TIMESTAMP AND AS UPDATED-AT                
008580* ON EVERY UPSERT.  Y2K-014 - CCYY CARRIES A FULL FOUR-DIGIT              
008590* CENTURY.                                                                
008600* ----------------------------------------------------------              
008610 ESTABLISH-RUN-TIMESTAMP.                                                 
008620     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
008630     ACCEPT WS-NOW-HHMMSSHH FROM TIME.                                    
008640     MOVE WS-TODAY-CCYYMMDD (1:4) TO WS-RUN-CCYY.                         
008650     MOVE WS-TODAY-CCYYMMDD (5:2) TO WS-RUN-MM.                           
008660     MOVE WS-TODAY-CCYYMMDD (7:2) TO WS-RUN-DD.                           
008670     MOVE WS-NOW-HHMMSSHH (1:2)   TO WS-RUN-HH.                           
008680     MOVE WS-NOW-HHMMSSHH (3:2)   TO WS-RUN-MN.                           
008690     MOVE WS-NOW-HHMMSSHH (5:2)   TO WS-RUN-SS.                           
008700     MOVE WS-RUN-CCYY TO WS-RTT-CCYY.                                     
008710     MOVE WS-RUN-MM   TO WS-RTT-MM.                                       
008720     MOVE WS-RUN-DD   TO WS-RTT-DD.                                       
008730     MOVE WS-RUN-HH   TO WS-RTT-HH.                                       
008740     MOVE WS-RUN-MN   TO WS-RTT-MN.                                       
008750     MOVE WS-RUN-SS   TO WS-RTT-SS.                                       
