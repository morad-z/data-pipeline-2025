000100*****************************************************************         
000110*  FDCAT01 - RECORD LAYOUT FOR THE PROVIDER CATALOG FILE                  
000120*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000130*  ONE CATALOG-RECORD PER FILE PUBLISHED BY A PROVIDER, GROUPED           
000140*  BY PROVIDER IN THE ORDER THE CRAWLER STEP WROTE THEM.                  
000150*****************************************************************         
000160      FD  CATALOG-FILE                                                    
000170          LABEL RECORDS ARE STANDARD.                                     
000180      01  CATALOG-RECORD.                                                 
000190          05  CAT-FILENAME            PIC X(60).                          
000200          05  CAT-TYPE-TEXT           PIC X(20).                          
000210          05  CAT-DATE-TEXT           PIC X(20).                          
000220          05  CAT-PROVIDER            PIC X(12).                          
000230          05  FILLER                  PIC X(08).                          
