000100************************************************************              
000110* PLSSEL01 - PRICE LIST ETL - STAGE 1, FILE SELECTOR                      
000120*                                                                         
000130* READS THE PROVIDER CATALOG SEQUENTIALLY (ONE ENTRY PER                  
000140* FILE A PROVIDER PUBLISHED), CLASSIFIES EACH ENTRY AS A                  
000150* REGULAR PRICE LISTING OR A PROMOTION LISTING, RESOLVES AN               
000160* EFFECTIVE DATE FOR IT BY THE SHOP'S FOUR-DEEP FALLBACK,                 
000170* AND AT EACH PROVIDER BREAK KEEPS ONLY THE NEWEST TWO OF                 
000180* EACH CLASS.  THE SURVIVORS ARE WRITTEN TO THE SELECTED-                 
000190* FILE FOR STAGE 2 TO PICK UP.  A ONE-LINE-PER-PROVIDER                   
000200* SECTION IS ADDED TO THE RUN REPORT; STAGE 3 EXTENDS THE                 
000210* SAME REPORT WITH ITS OWN SECTION SO OPERATIONS SEES ONE                 
000220* PRINTOUT PER RUN.                                                       
000230************************************************************              
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID. PLSSEL01.                                                    
000260 AUTHOR. R HADDAD.                                                        
000270 INSTALLATION. RETAIL SYSTEMS GROUP.                                      
000280 DATE-WRITTEN. 03/14/1989.                                                
000290 DATE-COMPILED.                                                           
000300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000310*                                                                         
000320************************************************************              
000330*                       C H A N G E   L O G                               
000340*----------------------------------------------------------               
000350* DATE      BY   REQUEST    DESCRIPTION                                   
000360*----------------------------------------------------------               
000370* 031489    RH   INITIAL    ORIGINAL SELECTOR - PRICE FILES               
000380*                           ONLY, NO PROMOTION HANDLING.                  
000390* 091190    RH   CR-0442    ADDED PROVIDER CONTROL BREAK AND              
000400*                           THE TWO-PER-PROVIDER KEEP RULE.               
000410* 042291    LKW  CR-0507    ADDED PROMOTION CLASS -                       
000420*                           PROVIDERS HAD STARTED MIXING                  
000430*                           PROMO FILES INTO THE SAME                     
000440*                           CATALOG FEED.                                 
000450* 100892    LKW  HD-0119    RESOLVE-EFFECTIVE-DATE NOW TRIES              
000460*                           THE EXPLICIT LISTING-DATE COLUMN              
000470*                           FIRST.                                        
000480* 061593    RH   HD-0164    ADDED RELATIVE-AGE PARSING ("N                
000490*                           UNITS AGO") - SOME FEEDS DO NOT               
000500*                           PUBLISH A CALENDAR DATE AT ALL.               
000510* 022894    DMS  CR-0588    ADDED EMBEDDED-DIGITS FALLBACK -              
000520*                           PULLS A CCYYMMDD[HHMM] RUN FROM               
000530*                           THE FILE NAME WHEN NO DATE TEXT               
000540*                           IS PRESENT.                                   
000550* 111594    DMS  HD-0201    RUN-DATE IS NOW THE LAST-RESORT               
000560*                           RULE INSTEAD OF REJECTING THE                 
000570*                           ENTRY.                                        
000580* 070395    RH   CR-0623    STABLE SORT ON THE KEEP-TOP-2                 
000590*                           STEP SO TIES RESOLVE IN CATALOG               
000600*                           ORDER.                                        
000610* 041896    LKW  HD-0247    CALENDAR VALIDATION ADDED TO THE              
000620*                           EXPLICIT-DATE AND                             
000630*                           EMBEDDED-DIGITS RULES -                       
000640*                           LEAP-YEAR CHECK INCLUDED.                     
000650* 300997    DMS  CR-0701    KEYWORD-BASED CLASSIFY NOW ALSO               
000660*                           RECOGNIZES THE                                
000670*                           HEBREW-TRANSLITERATED "MIVTZA"                
000680*                           ALONGSIDE "PROMO".                            
000690* 121598    RH   Y2K-014    YEAR-2000 REVIEW - WS-RUN-CCYY                
000700*                           AND ALL EFFECTIVE-DATE FIELDS                 
000710*                           ALREADY CARRY A FULL FOUR-DIGIT               
000720*                           CENTURY, WS-EXP-YYYY LIKEWISE.                
000730*                           NO WINDOWING LOGIC FOUND.                     
000740*                           CERTIFIED Y2K COMPLIANT.                      
000750* 030299    LKW  Y2K-014    RE-RAN CERTIFICATION AFTER                    
000760*                           HD-0247 CHANGE - LEAP-YEAR TEST               
000770*                           NOW COVERS THE CENTURY RULE                   
000780*                           (2000 IS A LEAP YEAR). NO                     
000790*                           FURTHER FINDINGS.                             
000800* 081700    DMS  HD-0333    GRAND TOTAL LINE ADDED TO THE                 
000810*                           REPORT.                                       
000820* 052302    RH   CR-0779    PROVIDER LINE NOW SHOWS                       
000830*                           PRICE-KEPT AND PROMO-KEPT                     
000840*                           SEPARATELY, WAS ONE COLUMN.                   
000850* 140903    LKW  HD-0402    WIDENED WS-AGE-TOTAL-MINUTES TO               
000860*                           COMP 9(09) - A FEED PUBLISHED                 
000870*                           "45000 MINUTES AGO" AND                       
000880*                           OVERFLOWED THE OLD FIELD.                     
000890************************************************************              
000900 ENVIRONMENT DIVISION.                                                    
000910 CONFIGURATION SECTION.                                                   
000920 SOURCE-COMPUTER. IBM-370.                                                
000930 OBJECT-COMPUTER. IBM-370.                                                
000940 SPECIAL-NAMES.                                                           
000950     C01 IS TOP-OF-FORM                                                   
000960     CLASS PLS-UPPER-CASE IS "A" THRU "Z"                                 
000970     CLASS PLS-LOWER-CASE IS "a" THRU "z"                                 
000980     UPSI-0 IS PLS-DEBUG-SWITCH.                                          
000990 INPUT-OUTPUT SECTION.                                                    
001000 FILE-CONTROL.                                                            
001010     COPY "slcat01.cbl".                                                  
001020     COPY "slsel01.cbl".                                                  
001030     COPY "slrpt01.cbl".                                                  
001040 DATA DIVISION.                                                           
001050 FILE SECTION.                                                            
001060     COPY "fdcat01.cbl".                                                  
001070     COPY "fdsel01.cbl".                                                  
001080     COPY "fdrpt01.cbl".                                                  
001090 WORKING-STORAGE SECTION.                                                 
001100     COPY "wsdte01.cbl".                                                  
001110     COPY "wscas01.cbl".                                                  
001120 01  WS-FILE-STATUS-AREA.                                                 
001130     05  WS-CAT-FILE-STATUS      PIC X(02) VALUE "00".                    
001140         88  WS-CAT-OK               VALUE "00".                          
001150         88  WS-CAT-EOF              VALUE "10".                          
001160     05  WS-SEL-FILE-STATUS      PIC X(02) VALUE "00".                    
001170     05  WS-RPT-FILE-STATUS      PIC X(02) VALUE "00".                    
001180     05  FILLER                  PIC X(02).                               
001190 77  WS-CURRENT-PROVIDER         PIC X(12) VALUE SPACES.                  
001200 77  WS-FIRST-RECORD-FLAG        PIC X(01) VALUE "Y".                     
001210     88  WS-FIRST-RECORD             VALUE "Y".                           
001220 77  WS-END-OF-CATALOG           PIC X(01) VALUE "N".                     
001230     88  WS-AT-END-OF-CATALOG        VALUE "Y".                           
001240 77  WS-CAND-CLASS                PIC X(05).                              
001250 77  WS-CLASSIFY-TEXT             PIC X(80).                              
001260 77  WS-SCAN-POS                  PIC 9(03) COMP.                         
001270 77  WS-PROMO-FOUND-FLAG          PIC X(01) VALUE "N".                    
001280     88  WS-PROMO-WORD-FOUND         VALUE "Y".                           
001290 77  WS-PRICE-CAND-COUNT          PIC 9(03) COMP VALUE 0.                 
001300 77  WS-PROMO-CAND-COUNT          PIC 9(03) COMP VALUE 0.                 
001310 77  WS-PC-IDX                    PIC 9(03) COMP.                         
001320 77  WS-MC-IDX                    PIC 9(03) COMP.                         
001330 77  WS-SWAP-FLAG                 PIC X(01) VALUE "N".                    
001340     88  WS-SWAP-MADE                 VALUE "Y".                          
001350 77  WS-NEXT-SEQ                  PIC 9(05) COMP VALUE 0.                 
001360 77  WS-PC-FILENAME-HOLD          PIC X(60).                              
001370 77  WS-PC-EFFDATE-HOLD           PIC 9(12).                              
001380 77  WS-PC-SEQ-HOLD               PIC 9(05) COMP.                         
001390 77  WS-MC-FILENAME-HOLD          PIC X(60).                              
001400 77  WS-MC-EFFDATE-HOLD           PIC 9(12).                              
001410 77  WS-MC-SEQ-HOLD               PIC 9(05) COMP.                         
001420 01  WS-PRICE-CAND-TABLE.                                                 
001430     05  WS-PRICE-CAND-ENTRY OCCURS 1 TO 200 TIMES                        
001440             DEPENDING ON WS-PRICE-CAND-COUNT.                            
001450         10  WS-PC-FILENAME       PIC X(60).                              
001460         10  WS-PC-EFF-DATE       PIC 9(12).                              
001470         10  WS-PC-SEQ            PIC 9(05) COMP.                         
001480         10  FILLER               PIC X(05).                              
001490 01  WS-PROMO-CAND-TABLE.                                                 
001500     05  WS-PROMO-CAND-ENTRY OCCURS 1 TO 200 TIMES                        
001510             DEPENDING ON WS-PROMO-CAND-COUNT.                            
001520         10  WS-MC-FILENAME       PIC X(60).                              
001530         10  WS-MC-EFF-DATE       PIC 9(12).                              
001540         10  WS-MC-SEQ            PIC 9(05) COMP.                         
001550         10  FILLER               PIC X(05).                              
001560 77  WS-PROV-CANDIDATES           PIC 9(05) COMP VALUE 0.                 
001570 77  WS-PROV-PRICE-KEPT           PIC 9(03) COMP VALUE 0.                 
001580 77  WS-PROV-PROMO-KEPT           PIC 9(03) COMP VALUE 0.                 
001590 77  WS-TOT-CANDIDATES            PIC 9(07) COMP VALUE 0.                 
001600 77  WS-TOT-PRICE-KEPT            PIC 9(05) COMP VALUE 0.                 
001610 77  WS-TOT-PROMO-KEPT            PIC 9(05) COMP VALUE 0.                 
001620 77  WS-TOT-PROVIDERS             PIC 9(03) COMP VALUE 0.                 
001630 01  WS-RPT-TITLE-LINE.                                                   
001640     05  FILLER                  PIC X(35)                                
001650             VALUE "PRICE LIST ETL - FILE SELECTOR RUN".                  
001660     05  FILLER                  PIC X(97) VALUE SPACES.                  
001670 01  WS-RPT-COLUMN-LINE.                                                  
001680     05  FILLER                  PIC X(14) VALUE "PROVIDER".              
001690     05  FILLER                  PIC X(12) VALUE                          
001700         "CANDIDATES".                                                    
001710     05  FILLER                  PIC X(12) VALUE                          
001720         "PRICE-KEPT".                                                    
001730     05  FILLER                  PIC X(12) VALUE                          
001740         "PROMO-KEPT".                                                    
001750     05  FILLER                  PIC X(82) VALUE SPACES.                  
001760 01  WS-RPT-PROVIDER-LINE.                                                
001770     05  WS-RPL-PROVIDER         PIC X(14).                               
001780     05  WS-RPL-CANDIDATES       PIC ZZZZ9.                               
001790     05  FILLER                  PIC X(07) VALUE SPACES.                  
001800     05  WS-RPL-PRICE-KEPT       PIC ZZ9.                                 
001810     05  FILLER                  PIC X(09) VALUE SPACES.                  
001820     05  WS-RPL-PROMO-KEPT       PIC ZZ9.                                 
001830     05  FILLER                  PIC X(91) VALUE SPACES.                  
001840 01  WS-RPT-TOTAL-LINE.                                                   
001850     05  FILLER              PIC X(14)                                    
001860             VALUE "GRAND TOTAL".                                         
001870     05  WS-RTL-CANDIDATES       PIC ZZZZZZ9.                             
001880     05  FILLER                  PIC X(05) VALUE SPACES.                  
001890     05  WS-RTL-PRICE-KEPT       PIC ZZZZ9.                               
001900     05  FILLER                  PIC X(07) VALUE SPACES.                  
001910     05  WS-RTL-PROMO-KEPT       PIC ZZZZ9.                               
001920     05  FILLER                  PIC X(89) VALUE SPACES.                  
001930 01  WS-RPT-BLANK-LINE.                                                   
001940     05  FILLER                  PIC X(132) VALUE SPACES.                 
001950 PROCEDURE DIVISION.                                                      
001960 PROGRAM-BEGIN.                                                           
001970     PERFORM OPENING-PROCEDURE.                                           
001980     PERFORM MAIN-PROCESS.                                                
001990     PERFORM CLOSING-PROCEDURE.                                           
002000 PROGRAM-EXIT.                                                            
002010     EXIT PROGRAM.                                                        
002020 PROGRAM-DONE.                                                            
002030     STOP RUN.                                                            
002040*                                                                         
002050* ----------------------------------------------------------              
002060* OPEN THE THREE FILES AND WRITE THE REPORT HEADING.                      
002070* ----------------------------------------------------------              
002080 OPENING-PROCEDURE.                                                       
002090     OPEN INPUT CATALOG-FILE.                                             
002100     OPEN OUTPUT SELECTED-FILE.                                           
002110     OPEN OUTPUT REPORT-FILE.                                             
002120     PERFORM ESTABLISH-RUN-TIMESTAMP.                                     
002130     PERFORM WRITE-REPORT-HEADINGS.                                       
002140 CLOSING-PROCEDURE.                                                       
002150     IF NOT WS-FIRST-RECORD                                               
002160         PERFORM PROVIDER-BREAK                                           
002170     END-IF.                                                              
002180     PERFORM WRITE-GRAND-TOTAL-LINE.                                      
002190     CLOSE CATALOG-FILE.                                                  
002200     CLOSE SELECTED-FILE.                                                 
002210     CLOSE REPORT-FILE.                                                   
002220*                                                                         
002230* ----------------------------------------------------------              
002240* MAIN LOOP - ONE PASS OF THE CATALOG, PROVIDER-ORDERED.                  
002250* ----------------------------------------------------------              
002260 MAIN-PROCESS.                                                            
002270     PERFORM READ-CATALOG-RECORD.                                         
002280     PERFORM PROCESS-ONE-CATALOG-RECORD                                   
002290         UNTIL WS-AT-END-OF-CATALOG.                                      
002300 READ-CATALOG-RECORD.                                                     
002310     READ CATALOG-FILE                                                    
002320         AT END MOVE "Y" TO WS-END-OF-CATALOG.                            
002330 PROCESS-ONE-CATALOG-RECORD.                                              
002340     IF WS-FIRST-RECORD                                                   
002350         MOVE CAT-PROVIDER TO WS-CURRENT-PROVIDER                         
002360         MOVE "N" TO WS-FIRST-RECORD-FLAG                                 
002370     END-IF.                                                              
002380     IF CAT-PROVIDER NOT = WS-CURRENT-PROVIDER                            
002390         PERFORM PROVIDER-BREAK                                           
002400         MOVE CAT-PROVIDER TO WS-CURRENT-PROVIDER                         
002410     END-IF.                                                              
002420     PERFORM CLASSIFY-CATALOG-RECORD.                                     
002430     PERFORM RESOLVE-EFFECTIVE-DATE.                                      
002440     PERFORM ACCUMULATE-CANDIDATE.                                        
002450     PERFORM READ-CATALOG-RECORD.                                         
002460*                                                                         
002470* ----------------------------------------------------------              
002480* CLASSIFY-CATALOG-RECORD - PRICE VS. PROMOTION.  A LISTING               
002490* IS A PROMOTION WHEN ITS FILE NAME OR ITS TYPE TEXT CARRIES              
002500* THE WORD "PROMO" OR THE HEBREW-TRANSLITERATED "MIVTZA".                 
002510* ----------------------------------------------------------              
002520 CLASSIFY-CATALOG-RECORD.                                                 
002530     MOVE SPACES TO WS-CLASSIFY-TEXT.                                     
002540     STRING CAT-FILENAME  DELIMITED BY SIZE                               
002550            CAT-TYPE-TEXT DELIMITED BY SIZE                               
002560         INTO WS-CLASSIFY-TEXT.                                           
002570     INSPECT WS-CLASSIFY-TEXT                                             
002580         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.                     
002590     MOVE "N" TO WS-PROMO-FOUND-FLAG.                                     
002600     PERFORM SCAN-CLASSIFY-TEXT VARYING WS-SCAN-POS FROM 1                
002610         BY 1                                                             
002620         UNTIL WS-SCAN-POS > 75.                                          
002630     IF WS-PROMO-WORD-FOUND                                               
002640         MOVE "PROMO" TO WS-CAND-CLASS                                    
002650     ELSE                                                                 
002660         MOVE "PRICE" TO WS-CAND-CLASS                                    
002670     END-IF.                                                              
002680 SCAN-CLASSIFY-TEXT.                                                      
002690     PERFORM CHECK-ONE-PROMO-KEYWORD                                      
002700         VARYING WS-PROMO-KEYWORD-IDX FROM 1 BY 1                         
002710         UNTIL WS-PROMO-KEYWORD-IDX > WS-PROMO-KEYWORD-MAX                
002720            OR WS-PROMO-WORD-FOUND.                                       
002730 CHECK-ONE-PROMO-KEYWORD.                                                 
002740     IF WS-CLASSIFY-TEXT (WS-SCAN-POS:                                    
002750         WS-PROMO-KEYWORD-LEN (WS-PROMO-KEYWORD-IDX)) =                   
002760         WS-PROMO-KEYWORD (WS-PROMO-KEYWORD-IDX)                          
002770         (1:WS-PROMO-KEYWORD-LEN (WS-PROMO-KEYWORD-IDX))                  
002780         MOVE "Y" TO WS-PROMO-FOUND-FLAG                                  
002790     END-IF.                                                              
002800*                                                                         
002810* ----------------------------------------------------------              
002820* RESOLVE-EFFECTIVE-DATE - FOUR-DEEP FALLBACK (HD-0119,                   
002830* HD-0164, CR-0588, HD-0201).  FIRST RULE THAT PRODUCES A                 
002840* VALID CALENDAR DATE WINS.                                               
002850* ----------------------------------------------------------              
002860 RESOLVE-EFFECTIVE-DATE.                                                  
002870     MOVE "N" TO WS-DATE-CHECK-FLAG.                                      
002880     PERFORM TRY-EXPLICIT-DATE THRU TRY-EXPLICIT-DATE-EXIT.               
002890     IF NOT WS-DATE-CHECK-OK                                              
002900         PERFORM TRY-RELATIVE-AGE THRU TRY-RELATIVE-AGE-EXIT              
002910     END-IF.                                                              
002920     IF NOT WS-DATE-CHECK-OK                                              
002930         PERFORM TRY-EMBEDDED-DIGITS THRU                                 
002940             TRY-EMBEDDED-DIGITS-EXIT                                     
002950     END-IF.                                                              
002960     IF NOT WS-DATE-CHECK-OK                                              
002970         PERFORM USE-RUN-DATE-AS-EFFECTIVE                                
002980     END-IF.                                                              
002990 TRY-EXPLICIT-DATE.                                                       
003000     MOVE "N" TO WS-DATE-CHECK-FLAG.                                      
003010     IF CAT-DATE-TEXT = SPACES                                            
003020         GO TO TRY-EXPLICIT-DATE-EXIT                                     
003030     END-IF.                                                              
003040     MOVE CAT-DATE-TEXT (1:2)  TO WS-EXP-HH.                              
003050     MOVE CAT-DATE-TEXT (4:2)  TO WS-EXP-MN.                              
003060     MOVE CAT-DATE-TEXT (7:2)  TO WS-EXP-DD.                              
003070     MOVE CAT-DATE-TEXT (10:2) TO WS-EXP-MM.                              
003080     MOVE CAT-DATE-TEXT (13:4) TO WS-EXP-YYYY.                            
003090     IF WS-EXP-HH   IS NOT NUMERIC OR                                     
003100        WS-EXP-MN   IS NOT NUMERIC OR                                     
003110        WS-EXP-DD   IS NOT NUMERIC OR                                     
003120        WS-EXP-MM   IS NOT NUMERIC OR                                     
003130        WS-EXP-YYYY IS NOT NUMERIC                                        
003140             GO TO TRY-EXPLICIT-DATE-EXIT                                 
003150     END-IF.                                                              
003160     IF WS-EXP-HH > 23 OR WS-EXP-MN > 59                                  
003170         GO TO TRY-EXPLICIT-DATE-EXIT                                     
003180     END-IF.                                                              
003190     PERFORM VALIDATE-CALENDAR-DATE THRU                                  
003200         VALIDATE-CALENDAR-DATE-EXIT.                                     
003210     IF NOT WS-DATE-CHECK-OK                                              
003220         GO TO TRY-EXPLICIT-DATE-EXIT                                     
003230     END-IF.                                                              
003240     SET WS-RULE-IS-EXPLICIT TO TRUE.                                     
003250     MOVE WS-EXP-YYYY TO WS-EFFB-YYYY.                                    
003260     MOVE WS-EXP-MM   TO WS-EFFB-MM.                                      
003270     MOVE WS-EXP-DD   TO WS-EFFB-DD.                                      
003280     MOVE WS-EXP-HH   TO WS-EFFB-HH.                                      
003290     MOVE WS-EXP-MN   TO WS-EFFB-MN.                                      
003300     MOVE WS-EFF-BUILD-NUM TO WS-EFF-DATE-12.                             
003310     MOVE "Y" TO WS-DATE-CHECK-FLAG.                                      
003320 TRY-EXPLICIT-DATE-EXIT.                                                  
003330     EXIT.                                                                
003340*                                                                         
003350* ----------------------------------------------------------              
003360* TRY-RELATIVE-AGE - "N UNIT ago" (UNIT DEFAULTS TO 1 WHEN                
003370* THE COUNT IS ABSENT, E.G. "MINUTE AGO").  ADDED HD-0164.                
003380* ----------------------------------------------------------              
003390 TRY-RELATIVE-AGE.                                                        
003400     MOVE "N" TO WS-DATE-CHECK-FLAG.                                      
003410     IF CAT-DATE-TEXT = SPACES                                            
003420         GO TO TRY-RELATIVE-AGE-EXIT                                      
003430     END-IF.                                                              
003440     MOVE SPACES TO WS-AGE-SCAN-TEXT.                                     
003450     MOVE CAT-DATE-TEXT (1:20) TO WS-AGE-SCAN-TEXT.                       
003460     INSPECT WS-AGE-SCAN-TEXT                                             
003470         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.                     
003480     MOVE SPACES TO WS-AGE-TOK1 WS-AGE-TOK2 WS-AGE-TOK3.                  
003490     UNSTRING WS-AGE-SCAN-TEXT DELIMITED BY ALL SPACE                     
003500         INTO WS-AGE-TOK1 WS-AGE-TOK2 WS-AGE-TOK3.                        
003510     IF WS-AGE-TOK3 (1:3) = "ago"                                         
003520         IF WS-AGE-TOK1 IS NUMERIC                                        
003530             MOVE WS-AGE-TOK1 TO WS-AGE-NUMBER                            
003540         ELSE                                                             
003550             MOVE 1 TO WS-AGE-NUMBER                                      
003560         END-IF                                                           
003570         MOVE WS-AGE-TOK2 TO WS-AGE-UNIT-RAW                              
003580     ELSE                                                                 
003590         IF WS-AGE-TOK2 (1:3) = "ago"                                     
003600             MOVE 1 TO WS-AGE-NUMBER                                      
003610             MOVE WS-AGE-TOK1 TO WS-AGE-UNIT-RAW                          
003620         ELSE                                                             
003630             GO TO TRY-RELATIVE-AGE-EXIT                                  
003640         END-IF                                                           
003650     END-IF.                                                              
003660     PERFORM NORMALIZE-AGE-UNIT.                                          
003670     IF WS-AGE-UNIT-TEXT = SPACES                                         
003680         GO TO TRY-RELATIVE-AGE-EXIT                                      
003690     END-IF.                                                              
003700     PERFORM COMPUTE-AGE-MINUTES.                                         
003710     PERFORM SUBTRACT-AGE-FROM-RUN-DATE.                                  
003720     SET WS-RULE-IS-RELATIVE-AGE TO TRUE.                                 
003730     MOVE "Y" TO WS-DATE-CHECK-FLAG.                                      
003740 TRY-RELATIVE-AGE-EXIT.                                                   
003750     EXIT.                                                                
003760 NORMALIZE-AGE-UNIT.                                                      
003770     MOVE SPACES TO WS-AGE-UNIT-TEXT.                                     
003780     IF WS-AGE-UNIT-RAW (1:6) = "second"                                  
003790         MOVE "SECONDS" TO WS-AGE-UNIT-TEXT                               
003800     END-IF.                                                              
003810     IF WS-AGE-UNIT-RAW (1:6) = "minute"                                  
003820         MOVE "MINUTES" TO WS-AGE-UNIT-TEXT                               
003830     END-IF.                                                              
003840     IF WS-AGE-UNIT-RAW (1:4) = "hour"                                    
003850         MOVE "HOURS  " TO WS-AGE-UNIT-TEXT                               
003860     END-IF.                                                              
003870     IF WS-AGE-UNIT-RAW (1:3) = "day"                                     
003880         MOVE "DAYS   " TO WS-AGE-UNIT-TEXT                               
003890     END-IF.                                                              
003900 COMPUTE-AGE-MINUTES.                                                     
003910     IF WS-AGE-IS-SECONDS                                                 
003920         DIVIDE WS-AGE-NUMBER BY 60 GIVING                                
003930             WS-AGE-TOTAL-MINUTES                                         
003940     END-IF.                                                              
003950     IF WS-AGE-IS-MINUTES                                                 
003960         MOVE WS-AGE-NUMBER TO WS-AGE-TOTAL-MINUTES                       
003970     END-IF.                                                              
003980     IF WS-AGE-IS-HOURS                                                   
003990         MULTIPLY WS-AGE-NUMBER BY 60                                     
004000             GIVING WS-AGE-TOTAL-MINUTES                                  
004010     END-IF.                                                              
004020     IF WS-AGE-IS-DAYS                                                    
004030         MULTIPLY WS-AGE-NUMBER BY 1440                                   
004040             GIVING WS-AGE-TOTAL-MINUTES                                  
004050     END-IF.                                                              
004060* HD-0402 - WS-AGE-TOTAL-MINUTES IS SPLIT INTO WHOLE DAYS                 
004070* AND A REMAINDER OF MINUTES SO THE BORROW LOOP BELOW NEVER               
004080* RUNS MORE THAN A FEW HUNDRED TIMES EVEN ON A LARGE VALUE.               
004090 SUBTRACT-AGE-FROM-RUN-DATE.                                              
004100     DIVIDE WS-AGE-TOTAL-MINUTES BY 1440                                  
004110         GIVING WS-AGE-DAYS REMAINDER WS-AGE-REM-MIN.                     
004120     MOVE WS-RUN-CCYY TO WS-EFFB-YYYY.                                    
004130     MOVE WS-RUN-MM   TO WS-EFFB-MM.                                      
004140     MOVE WS-RUN-DD   TO WS-EFFB-DD.                                      
004150     COMPUTE WS-EFFB-HH-MN-TOTAL =                                        
004160         (WS-RUN-HH * 60) + WS-RUN-MN - WS-AGE-REM-MIN.                   
004170     IF WS-EFFB-HH-MN-TOTAL < 0                                           
004180         ADD 1440 TO WS-EFFB-HH-MN-TOTAL                                  
004190         ADD 1 TO WS-AGE-DAYS                                             
004200     END-IF.                                                              
004210     DIVIDE WS-EFFB-HH-MN-TOTAL BY 60                                     
004220         GIVING WS-EFFB-HH REMAINDER WS-EFFB-MN.                          
004230     PERFORM BORROW-ONE-DAY WS-AGE-DAYS TIMES.                            
004240     MOVE WS-EFF-BUILD-NUM TO WS-EFF-DATE-12.                             
004250 BORROW-ONE-DAY.                                                          
004260     IF WS-EFFB-DD > 1                                                    
004270         SUBTRACT 1 FROM WS-EFFB-DD                                       
004280     ELSE                                                                 
004290         IF WS-EFFB-MM > 1                                                
004300             SUBTRACT 1 FROM WS-EFFB-MM                                   
004310         ELSE                                                             
004320             MOVE 12 TO WS-EFFB-MM                                        
004330             SUBTRACT 1 FROM WS-EFFB-YYYY                                 
004340         END-IF                                                           
004350         MOVE WS-EFFB-MM TO WS-BORROW-MONTH-IDX                           
004360         MOVE WS-DIM (WS-BORROW-MONTH-IDX) TO WS-EFFB-DD                  
004370         IF WS-EFFB-MM = 2                                                
004380             MOVE WS-EFFB-YYYY TO WS-LEAP-YEAR-INPUT                      
004390             PERFORM CHECK-LEAP-YEAR                                      
004400             IF WS-YEAR-IS-LEAP                                           
004410                 ADD 1 TO WS-EFFB-DD                                      
004420             END-IF                                                       
004430         END-IF                                                           
004440     END-IF.                                                              
004450*                                                                         
004460* ----------------------------------------------------------              
004470* TRY-EMBEDDED-DIGITS - PULLS AN 8, 10 OR 12-DIGIT CCYYMMDD               
004480* [HH[MM]] RUN OUT OF THE FILE NAME.  ADDED CR-0588.                      
004490* ----------------------------------------------------------              
004500 TRY-EMBEDDED-DIGITS.                                                     
004510     MOVE "N" TO WS-DATE-CHECK-FLAG.                                      
004520     MOVE 0 TO WS-DIGIT-RUN-LEN.                                          
004530     MOVE SPACES TO WS-DIGIT-RUN.                                         
004540     PERFORM SCAN-FOR-DIGIT-RUN VARYING WS-SCAN-POS FROM 1                
004550         BY 1                                                             
004560         UNTIL WS-SCAN-POS > 49 OR WS-DIGIT-RUN-LEN > 0.                  
004570     IF WS-DIGIT-RUN-LEN = 0                                              
004580         GO TO TRY-EMBEDDED-DIGITS-EXIT                                   
004590     END-IF.                                                              
004600     MOVE WS-DIGIT-RUN (1:4) TO WS-EXP-YYYY.                              
004610     MOVE WS-DIGIT-RUN (5:2) TO WS-EXP-MM.                                
004620     MOVE WS-DIGIT-RUN (7:2) TO WS-EXP-DD.                                
004630     MOVE ZERO TO WS-EXP-HH WS-EXP-MN.                                    
004640     IF WS-DIGIT-RUN-LEN NOT < 10                                         
004650         MOVE WS-DIGIT-RUN (9:2) TO WS-EXP-HH                             
004660     END-IF.                                                              
004670     IF WS-DIGIT-RUN-LEN NOT < 12                                         
004680         MOVE WS-DIGIT-RUN (11:2) TO WS-EXP-MN                            
004690     END-IF.                                                              
004700     PERFORM VALIDATE-CALENDAR-DATE THRU                                  
004710         VALIDATE-CALENDAR-DATE-EXIT.                                     
004720     IF NOT WS-DATE-CHECK-OK                                              
004730         GO TO TRY-EMBEDDED-DIGITS-EXIT                                   
004740     END-IF.                                                              
004750     SET WS-RULE-IS-EMBEDDED-DIGITS TO TRUE.                              
004760     MOVE WS-EXP-YYYY TO WS-EFFB-YYYY.                                    
004770     MOVE WS-EXP-MM   TO WS-EFFB-MM.                                      
004780     MOVE WS-EXP-DD   TO WS-EFFB-DD.                                      
004790     MOVE WS-EXP-HH   TO WS-EFFB-HH.                                      
004800     MOVE WS-EXP-MN   TO WS-EFFB-MN.                                      
004810     MOVE WS-EFF-BUILD-NUM TO WS-EFF-DATE-12.                             
004820     MOVE "Y" TO WS-DATE-CHECK-FLAG.                                      
004830 TRY-EMBEDDED-DIGITS-EXIT.                                                
004840     EXIT.                                                                
004850 SCAN-FOR-DIGIT-RUN.                                                      
004860     IF CAT-FILENAME (WS-SCAN-POS:2) = "20" AND                           
004870        CAT-FILENAME (WS-SCAN-POS:8) IS NUMERIC                           
004880             MOVE 8 TO WS-DIGIT-RUN-LEN                                   
004890             MOVE CAT-FILENAME (WS-SCAN-POS:8) TO                         
004900                 WS-DIGIT-RUN (1:8)                                       
004910             IF CAT-FILENAME (WS-SCAN-POS:10) IS NUMERIC                  
004920                 MOVE 10 TO WS-DIGIT-RUN-LEN                              
004930                 MOVE CAT-FILENAME (WS-SCAN-POS:10) TO                    
004940                     WS-DIGIT-RUN (1:10)                                  
004950                 IF CAT-FILENAME (WS-SCAN-POS:12) IS NUMERIC              
004960                     MOVE 12 TO WS-DIGIT-RUN-LEN                          
004970                     MOVE CAT-FILENAME (WS-SCAN-POS:12) TO                
004980                         WS-DIGIT-RUN                                     
004990                 END-IF                                                   
005000             END-IF                                                       
005010     END-IF.                                                              
005020*                                                                         
005030* ----------------------------------------------------------              
005040* USE-RUN-DATE-AS-EFFECTIVE - LAST RESORT.  ADDED HD-0201.                
005050* ----------------------------------------------------------              
005060 USE-RUN-DATE-AS-EFFECTIVE.                                               
005070     SET WS-RULE-IS-RUN-DATE TO TRUE.                                     
005080     MOVE WS-RUN-CCYY TO WS-EFFB-YYYY.                                    
005090     MOVE WS-RUN-MM   TO WS-EFFB-MM.                                      
005100     MOVE WS-RUN-DD   TO WS-EFFB-DD.                                      
005110     MOVE WS-RUN-HH   TO WS-EFFB-HH.                                      
005120     MOVE WS-RUN-MN   TO WS-EFFB-MN.                                      
005130     MOVE WS-EFF-BUILD-NUM TO WS-EFF-DATE-12.                             
005140     MOVE "Y" TO WS-DATE-CHECK-FLAG.                                      
005150* HD-0247 - LEAP-YEAR-AWARE CALENDAR CHECK.                               
005160 VALIDATE-CALENDAR-DATE.                                                  
005170     MOVE "Y" TO WS-DATE-CHECK-FLAG.                                      
005180     IF WS-EXP-MM < 1 OR WS-EXP-MM > 12                                   
005190         MOVE "N" TO WS-DATE-CHECK-FLAG                                   
005200         GO TO VALIDATE-CALENDAR-DATE-EXIT                                
005210     END-IF.                                                              
005220     MOVE WS-EXP-MM TO WS-BORROW-MONTH-IDX.                               
005230     MOVE WS-DIM (WS-BORROW-MONTH-IDX) TO                                 
005240         WS-MAX-DAY-THIS-MONTH.                                           
005250     IF WS-EXP-MM = 2                                                     
005260         MOVE WS-EXP-YYYY TO WS-LEAP-YEAR-INPUT                           
005270         PERFORM CHECK-LEAP-YEAR                                          
005280         IF WS-YEAR-IS-LEAP                                               
005290             ADD 1 TO WS-MAX-DAY-THIS-MONTH                               
005300         END-IF                                                           
005310     END-IF.                                                              
005320     IF WS-EXP-DD < 1 OR WS-EXP-DD > WS-MAX-DAY-THIS-MONTH                
005330         MOVE "N" TO WS-DATE-CHECK-FLAG                                   
005340     END-IF.                                                              
005350 VALIDATE-CALENDAR-DATE-EXIT.                                             
005360     EXIT.                                                                
005370* CENTURY-AWARE LEAP YEAR TEST - RE-CERTIFIED Y2K-014,                    
005380* 030299.                                                                 
005390 CHECK-LEAP-YEAR.                                                         
005400     MOVE "N" TO WS-LEAP-YEAR-FLAG.                                       
005410     DIVIDE WS-LEAP-YEAR-INPUT BY 4                                       
005420         GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM.                       
005430     IF WS-LEAP-REM = 0                                                   
005440         MOVE "Y" TO WS-LEAP-YEAR-FLAG                                    
005450         DIVIDE WS-LEAP-YEAR-INPUT BY 100                                 
005460             GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM                    
005470         IF WS-LEAP-REM = 0                                               
005480             MOVE "N" TO WS-LEAP-YEAR-FLAG                                
005490             DIVIDE WS-LEAP-YEAR-INPUT BY 400                             
005500                 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM                
005510             IF WS-LEAP-REM = 0                                           
005520                 MOVE "Y" TO WS-LEAP-YEAR-FLAG                            
005530             END-IF                                                       
005540         END-IF                                                           
005550     END-IF.                                                              
005560*                                                                         
005570* ----------------------------------------------------------              
005580* ACCUMULATE-CANDIDATE - PARKS THE ENTRY IN THE RIGHT IN-                 
005590* MEMORY TABLE UNTIL THE PROVIDER BREAK RANKS THEM.                       
005600* ----------------------------------------------------------              
005610 ACCUMULATE-CANDIDATE.                                                    
005620     ADD 1 TO WS-PROV-CANDIDATES.                                         
005630     ADD 1 TO WS-NEXT-SEQ.                                                
005640     IF WS-CAND-CLASS = "PRICE"                                           
005650         ADD 1 TO WS-PRICE-CAND-COUNT                                     
005660         MOVE CAT-FILENAME  TO WS-PC-FILENAME                             
005670             (WS-PRICE-CAND-COUNT)                                        
005680         MOVE WS-EFF-DATE-12 TO WS-PC-EFF-DATE                            
005690             (WS-PRICE-CAND-COUNT)                                        
005700         MOVE WS-NEXT-SEQ   TO WS-PC-SEQ                                  
005710             (WS-PRICE-CAND-COUNT)                                        
005720     ELSE                                                                 
005730         ADD 1 TO WS-PROMO-CAND-COUNT                                     
005740         MOVE CAT-FILENAME  TO WS-MC-FILENAME                             
005750             (WS-PROMO-CAND-COUNT)                                        
005760         MOVE WS-EFF-DATE-12 TO WS-MC-EFF-DATE                            
005770             (WS-PROMO-CAND-COUNT)                                        
005780         MOVE WS-NEXT-SEQ   TO WS-MC-SEQ                                  
005790             (WS-PROMO-CAND-COUNT)                                        
005800     END-IF.                                                              
005810*                                                                         
005820* ----------------------------------------------------------              
005830* PROVIDER-BREAK - RANK BOTH CLASSES NEWEST-FIRST, KEEP THE               
005840* TOP TWO OF EACH, WRITE THE PROVIDER'S REPORT LINE, RESET                
005850* FOR THE NEXT PROVIDER.  CR-0623 - STABLE BUBBLE SORT SO                 
005860* TIES STAY IN CATALOG ORDER.                                             
005870* ----------------------------------------------------------              
005880 PROVIDER-BREAK.                                                          
005890     PERFORM RANK-PRICE-CANDIDATES THRU                                   
005900         RANK-PRICE-CANDIDATES-EXIT.                                      
005910     PERFORM RANK-PROMO-CANDIDATES THRU                                   
005920         RANK-PROMO-CANDIDATES-EXIT.                                      
005930     PERFORM KEEP-TOP-2-PRICE.                                            
005940     PERFORM KEEP-TOP-2-PROMO.                                            
005950     PERFORM WRITE-PROVIDER-LINE.                                         
005960     PERFORM RESET-PROVIDER-ACCUMULATORS.                                 
005970 RANK-PRICE-CANDIDATES.                                                   
005980     IF WS-PRICE-CAND-COUNT < 2                                           
005990         GO TO RANK-PRICE-CANDIDATES-EXIT                                 
006000     END-IF.                                                              
006010     MOVE "Y" TO WS-SWAP-FLAG.                                            
006020     PERFORM BUBBLE-PASS-PRICE UNTIL NOT WS-SWAP-MADE.                    
006030 RANK-PRICE-CANDIDATES-EXIT.                                              
006040     EXIT.                                                                
006050 BUBBLE-PASS-PRICE.                                                       
006060     MOVE "N" TO WS-SWAP-FLAG.                                            
006070     PERFORM COMPARE-SWAP-PRICE VARYING WS-PC-IDX FROM 1 BY               
006080         1                                                                
006090         UNTIL WS-PC-IDX NOT < WS-PRICE-CAND-COUNT.                       
006100 COMPARE-SWAP-PRICE.                                                      
006110     IF WS-PC-EFF-DATE (WS-PC-IDX) < WS-PC-EFF-DATE                       
006120         (WS-PC-IDX + 1)                                                  
006130         PERFORM SWAP-PRICE-ENTRIES                                       
006140         MOVE "Y" TO WS-SWAP-FLAG                                         
006150     END-IF.                                                              
006160 SWAP-PRICE-ENTRIES.                                                      
006170     MOVE WS-PC-FILENAME (WS-PC-IDX)     TO                               
006180         WS-PC-FILENAME-HOLD.                                             
006190     MOVE WS-PC-EFF-DATE (WS-PC-IDX)     TO                               
006200         WS-PC-EFFDATE-HOLD.                                              
006210     MOVE WS-PC-SEQ (WS-PC-IDX)          TO WS-PC-SEQ-HOLD.               
006220     MOVE WS-PC-FILENAME (WS-PC-IDX + 1) TO WS-PC-FILENAME                
006230         (WS-PC-IDX).                                                     
006240     MOVE WS-PC-EFF-DATE (WS-PC-IDX + 1) TO WS-PC-EFF-DATE                
006250         (WS-PC-IDX).                                                     
006260     MOVE WS-PC-SEQ (WS-PC-IDX + 1)      TO WS-PC-SEQ                     
006270         (WS-PC-IDX).                                                     
006280     MOVE WS-PC-FILENAME-HOLD TO WS-PC-FILENAME (WS-PC-IDX +              
006290         1).                                                              
006300     MOVE WS-PC-EFFDATE-HOLD  TO WS-PC-EFF-DATE (WS-PC-IDX +              
006310         1).                                                              
006320     MOVE WS-PC-SEQ-HOLD      TO WS-PC-SEQ (WS-PC-IDX + 1).               
006330 RANK-PROMO-CANDIDATES.                                                   
006340     IF WS-PROMO-CAND-COUNT < 2                                           
006350         GO TO RANK-PROMO-CANDIDATES-EXIT                                 
006360     END-IF.                                                              
006370     MOVE "Y" TO WS-SWAP-FLAG.                                            
006380     PERFORM BUBBLE-PASS-PROMO UNTIL NOT WS-SWAP-MADE.                    
006390 RANK-PROMO-CANDIDATES-EXIT.                                              
006400     EXIT.                                                                
006410 BUBBLE-PASS-PROMO.                                                       
006420     MOVE "N" TO WS-SWAP-FLAG.                                            
006430     PERFORM COMPARE-SWAP-PROMO VARYING WS-MC-IDX FROM 1 BY               
006440         1                                                                
006450         UNTIL WS-MC-IDX NOT < WS-PROMO-CAND-COUNT.                       
006460 COMPARE-SWAP-PROMO.                                                      
006470     IF WS-MC-EFF-DATE (WS-MC-IDX) < WS-MC-EFF-DATE                       
006480         (WS-MC-IDX + 1)                                                  
006490         PERFORM SWAP-PROMO-ENTRIES                                       
006500         MOVE "Y" TO WS-SWAP-FLAG                                         
006510     END-IF.                                                              
006520 SWAP-PROMO-ENTRIES.                                                      
006530     MOVE WS-MC-FILENAME (WS-MC-IDX)     TO                               
006540         WS-MC-FILENAME-HOLD.                                             
006550     MOVE WS-MC-EFF-DATE (WS-MC-IDX)     TO                               
006560         WS-MC-EFFDATE-HOLD.                                              
006570     MOVE WS-MC-SEQ (WS-MC-IDX)          TO WS-MC-SEQ-HOLD.               
006580     MOVE WS-MC-FILENAME (WS-MC-IDX + 1) TO WS-MC-FILENAME                
006590         (WS-MC-IDX).                                                     
006600     MOVE WS-MC-EFF-DATE (WS-MC-IDX + 1) TO WS-MC-EFF-DATE                
006610         (WS-MC-IDX).                                                     
006620     MOVE WS-MC-SEQ (WS-MC-IDX + 1)      TO WS-MC-SEQ                     
006630         (WS-MC-IDX).                                                     
006640     MOVE WS-MC-FILENAME-HOLD TO WS-MC-FILENAME (WS-MC-IDX +              
006650         1).                                                              
006660     MOVE WS-MC-EFFDATE-HOLD  TO WS-MC-EFF-DATE (WS-MC-IDX +              
006670         1).                                                              
006680     MOVE WS-MC-SEQ-HOLD      TO WS-MC-SEQ (WS-MC-IDX + 1).               
006690 KEEP-TOP-2-PRICE.                                                        
006700     MOVE 0 TO WS-PROV-PRICE-KEPT.                                        
006710     MOVE 1 TO WS-PC-IDX.                                                 
006720     PERFORM WRITE-PRICE-SELECTED                                         
006730         UNTIL WS-PC-IDX > WS-PRICE-CAND-COUNT                            
006740            OR WS-PROV-PRICE-KEPT = 2.                                    
006750 WRITE-PRICE-SELECTED.                                                    
006760     MOVE WS-CURRENT-PROVIDER TO SEL-PROVIDER.                            
006770     MOVE "PRICE" TO SEL-CLASS.                                           
006780     MOVE WS-PC-FILENAME (WS-PC-IDX)  TO SEL-FILENAME.                    
006790     MOVE WS-PC-EFF-DATE (WS-PC-IDX)  TO SEL-EFF-DATE.                    
006800     WRITE SELECTED-FILE-RECORD.                                          
006810     ADD 1 TO WS-PROV-PRICE-KEPT.                                         
006820     ADD 1 TO WS-TOT-PRICE-KEPT.                                          
006830     ADD 1 TO WS-PC-IDX.                                                  
006840 KEEP-TOP-2-PROMO.                                                        
006850     MOVE 0 TO WS-PROV-PROMO-KEPT.                                        
006860     MOVE 1 TO WS-MC-IDX.                                                 
006870     PERFORM WRITE-PROMO-SELECTED                                         
006880         UNTIL WS-MC-IDX > WS-PROMO-CAND-COUNT                            
006890            OR WS-PROV-PROMO-KEPT = 2.                                    
006900 WRITE-PROMO-SELECTED.                                                    
006910     MOVE WS-CURRENT-PROVIDER TO SEL-PROVIDER.                            
006920     MOVE "PROMO" TO SEL-CLASS.                                           
006930     MOVE WS-MC-FILENAME (WS-MC-IDX)  TO SEL-FILENAME.                    
006940     MOVE WS-MC-EFF-DATE (WS-MC-IDX)  TO SEL-EFF-DATE.                    
006950     WRITE SELECTED-FILE-RECORD.                                          
006960     ADD 1 TO WS-PROV-PROMO-KEPT.                                         
006970     ADD 1 TO WS-TOT-PROMO-KEPT.                                          
006980     ADD 1 TO WS-MC-IDX.                                                  
006990 RESET-PROVIDER-ACCUMULATORS.                                             
007000     MOVE 0 TO WS-PROV-CANDIDATES.                                        
007010     MOVE 0 TO WS-PROV-PRICE-KEPT.                                        
007020     MOVE 0 TO WS-PROV-PROMO-KEPT.                                        
007030     MOVE 0 TO WS-PRICE-CAND-COUNT.                                       
007040     MOVE 0 TO WS-PROMO-CAND-COUNT.                                       
007050*                                                                         
007060* ----------------------------------------------------------              
007070* REPORT PARAGRAPHS.                                                      
007080* ----------------------------------------------------------              
007090 WRITE-REPORT-HEADINGS.                                                   
007100     WRITE REPORT-RECORD FROM WS-RPT-TITLE-LINE.                          
007110     WRITE REPORT-RECORD FROM WS-RPT-BLANK-LINE.                          
007120     WRITE REPORT-RECORD FROM WS-RPT-COLUMN-LINE.                         
007130 WRITE-PROVIDER-LINE.                                                     
007140     ADD WS-PROV-CANDIDATES TO WS-TOT-CANDIDATES.                         
007150     ADD 1 TO WS-TOT-PROVIDERS.                                           
007160     MOVE WS-CURRENT-PROVIDER  TO WS-RPL-PROVIDER.                        
007170     MOVE WS-PROV-CANDIDATES   TO WS-RPL-CANDIDATES.                      
007180     MOVE WS-PROV-PRICE-KEPT   TO WS-RPL-PRICE-KEPT.                      
007190     MOVE WS-PROV-PROMO-KEPT   TO WS-RPL-PROMO-KEPT.                      
007200     WRITE REPORT-RECORD FROM WS-RPT-PROVIDER-LINE.                       
007210 WRITE-GRAND-TOTAL-LINE.                                                  
007220     WRITE REPORT-RECORD FROM WS-RPT-BLANK-LINE.                          
007230     MOVE WS-TOT-CANDIDATES  TO WS-RTL-CANDIDATES.                        
007240     MOVE WS-TOT-PRICE-KEPT  TO WS-RTL-PRICE-KEPT.                        
007250     MOVE WS-TOT-PROMO-KEPT  TO WS-RTL-PROMO-KEPT.                        
007260     WRITE REPORT-RECORD FROM WS-RPT-TOTAL-LINE.                          
007270*                                                                         
007280* ----------------------------------------------------------              
007290* ESTABLISH-RUN-TIMESTAMP - CAPTURES THE RUN CLOCK ONCE,                  
007300* USED AS THE LAST-RESORT EFFECTIVE DATE AND AS THE BASIS                 
007310* FOR THE RELATIVE-AGE SUBTRACTION.                                       
007320* ----------------------------------------------------------              
007330 ESTABLISH-RUN-TIMESTAMP.                                                 
007340     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
007350     ACCEPT WS-NOW-HHMMSSHH FROM TIME.                                    
007360     MOVE WS-TODAY-CCYYMMDD (1:4) TO WS-RUN-CCYY.                         
007370     MOVE WS-TODAY-CCYYMMDD (5:2) TO WS-RUN-MM.                           
007380     MOVE WS-TODAY-CCYYMMDD (7:2) TO WS-RUN-DD.                           
007390     MOVE WS-NOW-HHMMSSHH (1:2)   TO WS-RUN-HH.                           
007400     MOVE WS-NOW-HHMMSSHH (3:2)   TO WS-RUN-MN.                           
007410     MOVE WS-NOW-HHMMSSHH (5:2)   TO WS-RUN-SS.                           
