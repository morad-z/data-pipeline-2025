000100*****************************************************************         
000110*  SLROW01 - FILE-CONTROL FRAGMENT FOR THE MASTER PRICE-ITEM              
000120*  STORE, WRITTEN SORTED-BY-KEY AT END OF THE CONSUMER RUN.               
000130*  COPY MEMBER - PRICE LIST ETL BATCH - RETAIL SYSTEMS GROUP              
000140*****************************************************************         
000150      SELECT PRICE-ROW-FILE ASSIGN TO "ROWFILE"                           
000160          ORGANIZATION IS LINE SEQUENTIAL                                 
000170          FILE STATUS IS WS-ROW-FILE-STATUS.                              
